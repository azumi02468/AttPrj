000100******************************************************************
000200* NOMBRE DEL OBJETO:  KTECUSR0.                                  *
000300*                                                                *
000400* DESCRIPCION: AREA DE COMUNICACION PARA EL MAESTRO DE           *
000500*              EMPLEADOS (MUser) -- SOLO LOS CAMPOS QUE USA LA   *
000600*              BATCH DE ASISTENCIA.                              *
000700*                                                                *
000800* -------------------------------------------------------------- *
000900*                                                                *
001000*           LONGITUD : 100 POSICIONES.                           *
001100*           PREFIJO  : USR0.                                     *
001200*                                                                *
001300******************************************************************
001400* 18/03/2023 GFORRICH    VERSION INICIAL.                        *
001500* 09/08/2026 RHERRERA    KT-118 RECORTADO AL MAESTRO DE          *
001600*                        EMPLEADOS DE ASISTENCIA.                *
001700******************************************************************
001800 05  KTECUSR0.
001900     10 USR0-USER-ID                      PIC 9(09).
002000     10 USR0-USER-NAME                    PIC X(40).
002100     10 USR0-LINE-ID                      PIC X(40).
002200     10 USR0-AUTH-CD                      PIC X(01).
002300        88 USR0-88-ADMIN                            VALUE '1'.
002400        88 USR0-88-MANAGER                          VALUE '2'.
002500     10 USR0-MANAGER-ID                   PIC 9(09).
002600     10 FILLER                            PIC X(01).
002700******************************************************************
002800* EL NUMERO DE CAMPOS DESCRITOS POR ESTA DECLARACION ES 6        *
002900* LA LONGITUD DE REGISTRO DESCRITA POR ESTA DECLARACION ES 100   *
003000******************************************************************
