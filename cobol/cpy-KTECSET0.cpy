000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  KTECSET0                                   *
000400*                                                                *
000500* DESCRIPCION:  AREA DE COMUNICACION PARA LA CONFIGURACION       *
000600*               GLOBAL DE ASISTENCIA (MSetting) -- UN SOLO       *
000700*               REGISTRO EN TODO EL SISTEMA.                     *
000800*                                                                *
000900* -------------------------------------------------------------- *
001000*                                                                *
001100*           LONGITUD : 25 POSICIONES.                            *
001200*           PREFIJO  : SET0.                                     *
001300*                                                                *
001400******************************************************************
001500* 18/03/2023 GFORRICH    VERSION INICIAL.                        *
001600* 09/08/2026 RHERRERA    KT-119 SE AGREGA LA TABLA DE DIAS       *
001700*                        HABILES REDEFINIENDO SET0-BUS-DIAS.    *
001800******************************************************************
001900
002000     05 KTECSET0.
002100        10 SET0-ALERT-FLAG                PIC X(01).
002200           88 SET0-88-ALERTS-ON                    VALUE '1'.
002300           88 SET0-88-ALERTS-OFF                    VALUE '0'.
002400        10 SET0-ALERT-OPEN-TIME            PIC X(02).
002500        10 SET0-ALERT-OPEN-MINUTES         PIC X(02).
002600        10 SET0-ALERT-CLOSE-TIME           PIC X(02).
002700        10 SET0-ALERT-CLOSE-MINUTES        PIC X(02).
002800        10 SET0-OPEN-TIME                  PIC X(02).
002900        10 SET0-OPEN-MINUTES               PIC X(02).
003000        10 SET0-CLOSE-TIME                 PIC X(02).
003100        10 SET0-CLOSE-MINUTES              PIC X(02).
003200        10 SET0-BUS-DIAS                   PIC X(07).
003300        10 SET0-BUS-DIAS-TBL REDEFINES
003400           SET0-BUS-DIAS.
003500           15 SET0-BUS-DIA                 PIC X(01)
003600                                            OCCURS 7 TIMES.
003700        10 FILLER                          PIC X(01).
003800******************************************************************
003900* EL NUMERO DE CAMPOS DESCRITOS POR ESTA DECLARACION ES 11       *
004000* LA LONGITUD DE REGISTRO DESCRITA POR ESTA DECLARACION ES 25    *
004100******************************************************************
