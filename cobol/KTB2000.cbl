000100*****************************************************************
000200* Program name:    KTB2000                                      *
000300* Original author: jgomez.                                     *
000400*                                                                *
000500* Maintenance Log                                                *
000600* Date       Author        Maintenance Requirement.              *
000700* ---------- ------------  -------------------------------------*
000800* 14/11/1991 jgomez        Initial version.  Registro de        *
000900*                          marcaciones de entrada y salida.     *
001000* 02/05/1993 rherrera      Se agrega el rechazo de entrada       *
001100*                          duplicada sobre el mismo dia.         *
001200* 19/08/1996 mcordero      Se agrega el aviso de "olvido marcar  *
001300*                          entrada" en la confirmacion de salida.*
001400* 22/01/1999 dfigueroa     Y2K - EVT0-EVENT-TIMESTAMP pasa a     *
001500*                          manejar el anio con 4 digitos.        *
001600* 11/07/2004 lsoto         KT-083 Se normaliza el mensaje de      *
001700*                          rechazo para el nuevo front de        *
001800*                          marcado.                               *
001900* 09/08/2026 rherrera      KT-126 Reescrito sobre SUO-PRECRUD    *
002000*                          para el nuevo maestro de asistencia.  *
002100* 09/08/2026 rherrera      KT-132 KTECATT0 traia el FILLER corto *
002200*                          (38 bytes en vez de 40); se corrige.  *
002300* 09/08/2026 rherrera      KT-133 1000-INICIO se parte en pasos  *
002400*                          (1010/1020) dentro del mismo rango    *
002500*                          PERFORM...THRU, al estilo del taller. *
002600*****************************************************************
002700*                                                                *
002800*          I D E N T I F I C A T I O N  D I V I S I O N         *
002900*                                                                *
003000*****************************************************************
003100 IDENTIFICATION DIVISION.
003200 PROGRAM-ID.  KTB2000.
003300 AUTHOR. JULIA GOMEZ.
003400 INSTALLATION. DEPARTAMENTO DE SISTEMAS - CONTROL DE ASISTENCIA.
003500 DATE-WRITTEN. 14/11/1991.
003600 DATE-COMPILED. 09/08/2026.
003700 SECURITY. CONFIDENTIAL.
003800*****************************************************************
003900*                                                                *
004000*             E N V I R O N M E N T   D I V I S I O N           *
004100*                                                                *
004200*****************************************************************
004300 ENVIRONMENT DIVISION.
004400
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700        C01 IS TOP-OF-FORM.
004800
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT CLOCK-EVENT-FILE
005200                         ASSIGN       TO EVTFILE
005300                         FILE STATUS  IS WS-FILE-STATUS.
005400     SELECT OLD-ATTENDANCE-FILE
005500                         ASSIGN       TO ATTOLD
005600                         FILE STATUS  IS WS-FILE-STATUS.
005700     SELECT NEW-ATTENDANCE-FILE
005800                         ASSIGN       TO ATTNEW
005900                         FILE STATUS  IS WS-FILE-STATUS.
006000     SELECT RESPONSE-FILE
006100                         ASSIGN       TO RSPFILE
006200                         FILE STATUS  IS WS-FILE-STATUS.
006300
006400*****************************************************************
006500*                                                                *
006600*                      D A T A   D I V I S I O N                *
006700*                                                                *
006800*****************************************************************
006900 DATA DIVISION.
007000 FILE SECTION.
007100
007200 FD  CLOCK-EVENT-FILE
007300     RECORDING MODE IS F
007400     RECORD CONTAINS 24 CHARACTERS.
007500 01  REG-EVENT.
007600     COPY KTECEVT0.
007700
007800 FD  OLD-ATTENDANCE-FILE
007900     RECORDING MODE IS F
008000     RECORD CONTAINS 40 CHARACTERS.
008100 01  REG-OLD-ATTENDANCE.
008200     COPY KTECATT0.
008300
008400 FD  NEW-ATTENDANCE-FILE
008500     RECORDING MODE IS F
008600     RECORD CONTAINS 40 CHARACTERS.
008700 01  REG-NEW-ATTENDANCE.
008800     05 NAT0-USER-ID                   PIC 9(09).
008900     05 NAT0-ATTENDANCE-CD               PIC X(01).
009000     05 NAT0-ATTENDANCE-DAY              PIC X(08).
009100     05 NAT0-ATTENDANCE-DAY-R REDEFINES
009200        NAT0-ATTENDANCE-DAY.
009300        10 NAT0-DAY-ANIO                 PIC 9(04).
009400        10 NAT0-DAY-MES                  PIC 9(02).
009500        10 NAT0-DAY-DIA                  PIC 9(02).
009600     05 NAT0-ATTENDANCE-TIME             PIC X(12).
009700     05 NAT0-ATTENDANCE-TIME-R REDEFINES
009800        NAT0-ATTENDANCE-TIME.
009900        10 NAT0-TIME-ANIO                PIC 9(04).
010000        10 NAT0-TIME-MES                 PIC 9(02).
010100        10 NAT0-TIME-DIA                 PIC 9(02).
010200        10 NAT0-TIME-HORA                PIC 9(02).
010300        10 NAT0-TIME-MINUTOS             PIC 9(02).
010400     05 NAT0-EDIT-FLG                    PIC X(01).
010500     05 FILLER                          PIC X(09).
010600
010700 FD  RESPONSE-FILE
010800     RECORDING MODE IS F
010900     RECORD CONTAINS 64 CHARACTERS.
011000 01  REG-RESPONSE.
011100     COPY KTECRSP0.
011200
011300 WORKING-STORAGE SECTION.
011400*****************************************************************
011500*                    DEFINICION DE SWITCHES                     *
011600*****************************************************************
011700 01  SW-SWITCHES.
011800     05 WS-FILE-STATUS                 PIC X(02) VALUE SPACE.
011900        88 FS-88-OK                              VALUE '00'.
012000     05 WS-FIN-EVT                     PIC X(02) VALUE 'NN'.
012100        88 FS-EOF-EVT                              VALUE '10'.
012200     05 WS-FIN-ATT                     PIC X(02) VALUE 'NN'.
012300        88 FS-EOF-ATT                              VALUE '10'.
012400     05 WS-ENCONTRADO-ARRIVAL          PIC X(01) VALUE 'N'.
012500        88 ENCONTRADO-ARRIVAL-88-SI               VALUE 'S'.
012600     05 WS-ENCONTRADO-CLOCKOUT         PIC X(01) VALUE 'N'.
012700        88 ENCONTRADO-CLOCKOUT-88-SI              VALUE 'S'.
012800     05 WS-EVENTO-ACEPTADO             PIC X(01) VALUE 'N'.
012900        88 EVENTO-88-ACEPTADO                     VALUE 'S'.
013000
013100*****************************************************************
013200*                    DEFINICION DE CONTADORES                   *
013300*****************************************************************
013400 01  CN-CONTADORES.
013500     05 WS-REG-LEIDOS-ATT               PIC 9(07) COMP.
013600     05 WS-REG-LEIDOS-EVT               PIC 9(05) COMP.
013700     05 WS-EVENTOS-ACEPTADOS            PIC 9(05) COMP.
013800     05 WS-EVENTOS-RECHAZADOS           PIC 9(05) COMP.
013900
014000*****************************************************************
014100*   TABLA EN MEMORIA DE LAS MARCAS DE ASISTENCIA YA GRABADAS     *
014200*   (SUSTITUYE EL INDICE NATIVO QUE EL SISTEMA ORIGEN NO TIENE   *
014300*   PARA ESTE ARCHIVO -- SE RECORRE TODA EN MEMORIA).            *
014400*****************************************************************
014500 01  WS-MAXIMO-ATT                      PIC 9(05) COMP
014600                                        VALUE 9999.
014700
014800 01  WS-NUM-ATT                         PIC 9(05) COMP
014900                                        VALUE ZEROS.
015000
015100 01  WS-TABLA-ATT.
015200     05 WS-AT-ENTRADA OCCURS 9999 TIMES
015300                       INDEXED BY WS-IDX-AT.
015400        10 WS-AT-USER-ID                PIC 9(09).
015500        10 WS-AT-ATTENDANCE-CD           PIC X(01).
015600        10 WS-AT-ATTENDANCE-DAY          PIC X(08).
015700        10 WS-AT-ATTENDANCE-TIME         PIC X(12).
015800        10 WS-AT-EDIT-FLG                PIC X(01).
015900
016000 01  WS-INDICES.
016100     05 WS-IDX-ARR                      PIC 9(05) COMP
016200                                        VALUE ZEROS.
016300     05 WS-IDX-CLO                      PIC 9(05) COMP
016400                                        VALUE ZEROS.
016500     05 WS-IDX-REESCRIBE                PIC 9(05) COMP
016600                                        VALUE ZEROS.
016700
016800*****************************************************************
016900*                 AREA DE TRABAJO DEL EVENTO                    *
017000*****************************************************************
017100 01  WS-VARIABLE.
017200     05 WS-MENSAJE                      PIC X(50) VALUE SPACE.
017300     05 WS-AVISO-OLVIDO                 PIC X(24) VALUE SPACE.
017400
017500*****************************************************************
017600*                                                                *
017700*              P R O C E D U R E   D I V I S I O N              *
017800*                                                                *
017900*****************************************************************
018000 PROCEDURE DIVISION.
018100
018200*****************************************************************
018300*                        0000-MAINLINE                          *
018400*****************************************************************
018500 0000-MAINLINE.
018600
018700     PERFORM 1000-INICIO
018800        THRU 1000-INICIO-EXIT
018900
019000     PERFORM 2000-PROCESO
019100        THRU 2000-PROCESO-EXIT
019200        UNTIL FS-EOF-EVT
019300
019400     PERFORM 2800-GRABA-ATTENDANCE
019500        THRU 2800-GRABA-ATTENDANCE-EXIT
019600
019700     PERFORM 3000-FIN.
019800
019900*****************************************************************
020000*                        1000-INICIO                            *
020100*****************************************************************
020200 1000-INICIO.
020300
020400     MOVE ZEROS TO WS-REG-LEIDOS-ATT
020500     MOVE ZEROS TO WS-REG-LEIDOS-EVT
020600     MOVE ZEROS TO WS-EVENTOS-ACEPTADOS
020700     MOVE ZEROS TO WS-EVENTOS-RECHAZADOS
020800
020900     OPEN INPUT  CLOCK-EVENT-FILE
021000     IF NOT FS-88-OK
021100        DISPLAY 'ERROR OPEN EVTFILE CODE: ' WS-FILE-STATUS
021200        PERFORM 3000-FIN
021300     END-IF
021400
021500     .
021600*****************************************************************
021700*   1010-ABRE-ATTENDANCE (CONTINUA EL RANGO DE 1000-INICIO)      *
021800*****************************************************************
021900 1010-ABRE-ATTENDANCE.
022000
022100     OPEN INPUT  OLD-ATTENDANCE-FILE
022200     IF NOT FS-88-OK
022300        DISPLAY 'ERROR OPEN ATTOLD CODE: ' WS-FILE-STATUS
022400        PERFORM 3000-FIN
022500     END-IF
022600
022700     OPEN OUTPUT RESPONSE-FILE
022800     IF NOT FS-88-OK
022900        DISPLAY 'ERROR OPEN RSPFILE CODE: ' WS-FILE-STATUS
023000        PERFORM 3000-FIN
023100     END-IF
023200
023300     .
023400*****************************************************************
023500*   1020-PREPARA-PROCESO (CONTINUA EL RANGO DE 1000-INICIO)     *
023600*****************************************************************
023700 1020-PREPARA-PROCESO.
023800
023900     PERFORM 1100-CARGA-ATTENDANCE
024000        THRU 1100-CARGA-ATTENDANCE-EXIT
024100
024200     CLOSE OLD-ATTENDANCE-FILE
024300
024400     OPEN OUTPUT NEW-ATTENDANCE-FILE
024500     IF NOT FS-88-OK
024600        DISPLAY 'ERROR OPEN ATTNEW CODE: ' WS-FILE-STATUS
024700        PERFORM 3000-FIN
024800     END-IF
024900
025000     PERFORM 2100-LEE-EVENTO
025100        THRU 2100-LEE-EVENTO-EXIT
025200
025300     .
025400 1000-INICIO-EXIT.
025500     EXIT.
025600
025700*****************************************************************
025800*   1100-CARGA-ATTENDANCE (CARGA EN MEMORIA TODA LA ASISTENCIA)  *
025900*****************************************************************
026000 1100-CARGA-ATTENDANCE.
026100
026200     PERFORM 1110-LEE-UNA-ATTENDANCE
026300        THRU 1110-LEE-UNA-ATTENDANCE-EXIT
026400        UNTIL FS-EOF-ATT
026500
026600     .
026700 1100-CARGA-ATTENDANCE-EXIT.
026800     EXIT.
026900
027000 1110-LEE-UNA-ATTENDANCE.
027100
027200     READ OLD-ATTENDANCE-FILE
027300          AT END
027400          SET FS-EOF-ATT TO TRUE
027500          NOT AT END
027600          ADD 1 TO WS-REG-LEIDOS-ATT
027700          IF WS-NUM-ATT LESS THAN WS-MAXIMO-ATT
027800             ADD 1 TO WS-NUM-ATT
027900             SET WS-IDX-AT TO WS-NUM-ATT
028000             MOVE ATT0-USER-ID        TO WS-AT-USER-ID (WS-IDX-AT)
028100             MOVE ATT0-ATTENDANCE-CD  TO
028200                  WS-AT-ATTENDANCE-CD (WS-IDX-AT)
028300             MOVE ATT0-ATTENDANCE-DAY TO
028400                  WS-AT-ATTENDANCE-DAY (WS-IDX-AT)
028500             MOVE ATT0-ATTENDANCE-TIME TO
028600                  WS-AT-ATTENDANCE-TIME (WS-IDX-AT)
028700             MOVE ATT0-EDIT-FLG       TO
028800                  WS-AT-EDIT-FLG (WS-IDX-AT)
028900          END-IF
029000     END-READ
029100
029200     .
029300 1110-LEE-UNA-ATTENDANCE-EXIT.
029400     EXIT.
029500
029600*****************************************************************
029700*                        2000-PROCESO                           *
029800*****************************************************************
029900 2000-PROCESO.
030000
030100     MOVE 'N' TO WS-EVENTO-ACEPTADO
030200     MOVE SPACE TO WS-MENSAJE
030300
030400     PERFORM 2200-BUSCA-MARCAS-DIA
030500        THRU 2200-BUSCA-MARCAS-DIA-EXIT
030600
030700     EVALUATE TRUE
030800        WHEN EVT0-88-ARRIVAL
030900             PERFORM 2300-VALIDA-ARRIVAL
031000                THRU 2300-VALIDA-ARRIVAL-EXIT
031100        WHEN EVT0-88-CLOCKOUT
031200             PERFORM 2400-VALIDA-CLOCKOUT
031300                THRU 2400-VALIDA-CLOCKOUT-EXIT
031400     END-EVALUATE
031500
031600     PERFORM 2700-ESCRIBE-RESPUESTA
031700        THRU 2700-ESCRIBE-RESPUESTA-EXIT
031800
031900     PERFORM 2100-LEE-EVENTO
032000        THRU 2100-LEE-EVENTO-EXIT
032100
032200     .
032300 2000-PROCESO-EXIT.
032400     EXIT.
032500
032600*****************************************************************
032700*                        2100-LEE-EVENTO                        *
032800*****************************************************************
032900 2100-LEE-EVENTO.
033000
033100     READ CLOCK-EVENT-FILE
033200          AT END
033300          SET FS-EOF-EVT TO TRUE
033400          NOT AT END
033500          ADD 1 TO WS-REG-LEIDOS-EVT
033600     END-READ
033700
033800     .
033900 2100-LEE-EVENTO-EXIT.
034000     EXIT.
034100
034200*****************************************************************
034300*   2200-BUSCA-MARCAS-DIA (UBICA LA ENTRADA Y LA SALIDA DEL      *
034400*   USUARIO PARA EL DIA DEL EVENTO, SI EXISTEN)                 *
034500*****************************************************************
034600 2200-BUSCA-MARCAS-DIA.
034700
034800     MOVE 'N' TO WS-ENCONTRADO-ARRIVAL
034900     MOVE 'N' TO WS-ENCONTRADO-CLOCKOUT
035000     MOVE ZEROS TO WS-IDX-ARR
035100     MOVE ZEROS TO WS-IDX-CLO
035200
035300     SET WS-IDX-AT TO 1
035400     PERFORM 2250-REVISA-UNA-ENTRADA
035500        THRU 2250-REVISA-UNA-ENTRADA-EXIT
035600        VARYING WS-IDX-AT FROM 1 BY 1
035700        UNTIL WS-IDX-AT GREATER WS-NUM-ATT
035800
035900     .
036000 2200-BUSCA-MARCAS-DIA-EXIT.
036100     EXIT.
036200
036300 2250-REVISA-UNA-ENTRADA.
036400
036500     IF WS-AT-USER-ID (WS-IDX-AT)  EQUAL EVT0-USER-ID
036600        AND WS-AT-ATTENDANCE-DAY (WS-IDX-AT) EQUAL
036700            EVT0-TS-FECHA
036800        IF WS-AT-ATTENDANCE-CD (WS-IDX-AT) EQUAL '1'
036900           MOVE 'S' TO WS-ENCONTRADO-ARRIVAL
037000           MOVE WS-IDX-AT TO WS-IDX-ARR
037100        ELSE
037200           IF WS-AT-ATTENDANCE-CD (WS-IDX-AT) EQUAL '2'
037300              MOVE 'S' TO WS-ENCONTRADO-CLOCKOUT
037400              MOVE WS-IDX-AT TO WS-IDX-CLO
037500           END-IF
037600        END-IF
037700     END-IF
037800
037900     .
038000 2250-REVISA-UNA-ENTRADA-EXIT.
038100     EXIT.
038200
038300*****************************************************************
038400*   2300-VALIDA-ARRIVAL (RULE 2 -- MARCADO DE ENTRADA)           *
038500*****************************************************************
038600 2300-VALIDA-ARRIVAL.
038700
038800     IF ENCONTRADO-ARRIVAL-88-SI
038900        AND WS-AT-ATTENDANCE-TIME (WS-IDX-ARR) NOT EQUAL SPACE
039000        MOVE 'YA FUE REGISTRADA LA ENTRADA DE HOY'
039100          TO WS-MENSAJE
039200     ELSE
039300        IF ENCONTRADO-CLOCKOUT-88-SI
039400           AND WS-AT-ATTENDANCE-TIME (WS-IDX-CLO) NOT EQUAL SPACE
039500           MOVE 'EXISTE UNA SALIDA REGISTRADA SIN ENTRADA'
039600             TO WS-MENSAJE
039700        ELSE
039800           MOVE 'S' TO WS-EVENTO-ACEPTADO
039900           IF ENCONTRADO-ARRIVAL-88-SI
040000              MOVE EVT0-EVENT-TIMESTAMP TO
040100                   WS-AT-ATTENDANCE-TIME (WS-IDX-ARR)
040200           ELSE
040300              PERFORM 2500-AGREGA-MARCA
040400                 THRU 2500-AGREGA-MARCA-EXIT
040500              MOVE '1' TO WS-AT-ATTENDANCE-CD (WS-IDX-AT)
040600              MOVE EVT0-EVENT-TIMESTAMP TO
040700                   WS-AT-ATTENDANCE-TIME (WS-IDX-AT)
040800           END-IF
040900           STRING 'ENTRADA REGISTRADA A LAS '  DELIMITED BY SIZE
041000                  EVT0-TS-HORA                 DELIMITED BY SIZE
041100                  ':'                          DELIMITED BY SIZE
041200                  EVT0-TS-MINUTOS              DELIMITED BY SIZE
041300              INTO WS-MENSAJE
041400           END-STRING
041500        END-IF
041600     END-IF
041700
041800     .
041900 2300-VALIDA-ARRIVAL-EXIT.
042000     EXIT.
042100
042200*****************************************************************
042300*   2400-VALIDA-CLOCKOUT (RULE 2 -- MARCADO DE SALIDA)           *
042400*****************************************************************
042500 2400-VALIDA-CLOCKOUT.
042600
042700     IF ENCONTRADO-CLOCKOUT-88-SI
042800        AND WS-AT-ATTENDANCE-TIME (WS-IDX-CLO) NOT EQUAL SPACE
042900        MOVE 'YA FUE REGISTRADA LA SALIDA DE HOY'
043000          TO WS-MENSAJE
043100     ELSE
043200        MOVE 'S' TO WS-EVENTO-ACEPTADO
043300        MOVE SPACE TO WS-AVISO-OLVIDO
043400        IF ENCONTRADO-CLOCKOUT-88-SI
043500           MOVE EVT0-EVENT-TIMESTAMP TO
043600                WS-AT-ATTENDANCE-TIME (WS-IDX-CLO)
043700        ELSE
043800           PERFORM 2500-AGREGA-MARCA
043900              THRU 2500-AGREGA-MARCA-EXIT
044000           MOVE '2' TO WS-AT-ATTENDANCE-CD (WS-IDX-AT)
044100           MOVE EVT0-EVENT-TIMESTAMP TO
044200                WS-AT-ATTENDANCE-TIME (WS-IDX-AT)
044300        END-IF
044400        IF NOT ENCONTRADO-ARRIVAL-88-SI
044500           MOVE ' - OLVIDO MARCAR ENTRADA' TO WS-AVISO-OLVIDO
044600        ELSE
044700           IF WS-AT-ATTENDANCE-TIME (WS-IDX-ARR) EQUAL SPACE
044800              MOVE ' - OLVIDO MARCAR ENTRADA' TO WS-AVISO-OLVIDO
044900           END-IF
045000        END-IF
045100        STRING 'SALIDA REGISTRADA A LAS '   DELIMITED BY SIZE
045200               EVT0-TS-HORA                 DELIMITED BY SIZE
045300               ':'                          DELIMITED BY SIZE
045400               EVT0-TS-MINUTOS              DELIMITED BY SIZE
045500               WS-AVISO-OLVIDO              DELIMITED BY SIZE
045600           INTO WS-MENSAJE
045700        END-STRING
045800     END-IF
045900
046000     .
046100 2400-VALIDA-CLOCKOUT-EXIT.
046200     EXIT.
046300
046400*****************************************************************
046500*   2500-AGREGA-MARCA (AGREGA UNA ENTRADA NUEVA AL FINAL DE LA   *
046600*   TABLA PARA UNA MARCA QUE EL ARCHIVO TODAVIA NO TENIA)        *
046700*****************************************************************
046800 2500-AGREGA-MARCA.
046900
047000     IF WS-NUM-ATT LESS THAN WS-MAXIMO-ATT
047100        ADD 1 TO WS-NUM-ATT
047200        SET WS-IDX-AT TO WS-NUM-ATT
047300        MOVE EVT0-USER-ID TO WS-AT-USER-ID (WS-IDX-AT)
047400        MOVE EVT0-TS-FECHA TO
047500             WS-AT-ATTENDANCE-DAY (WS-IDX-AT)
047600        MOVE '0' TO WS-AT-EDIT-FLG (WS-IDX-AT)
047700     END-IF
047800
047900     .
048000 2500-AGREGA-MARCA-EXIT.
048100     EXIT.
048200
048300*****************************************************************
048400*                   2700-ESCRIBE-RESPUESTA                      *
048500*****************************************************************
048600 2700-ESCRIBE-RESPUESTA.
048700
048800     MOVE EVT0-USER-ID    TO RSP0-USER-ID
048900     MOVE EVT0-EVENT-CD   TO RSP0-EVENT-CD
049000     MOVE WS-MENSAJE      TO RSP0-MESSAGE
049100
049200     IF EVENTO-88-ACEPTADO
049300        MOVE '1' TO RSP0-RESULT-CD
049400        ADD 1 TO WS-EVENTOS-ACEPTADOS
049500     ELSE
049600        MOVE '2' TO RSP0-RESULT-CD
049700        ADD 1 TO WS-EVENTOS-RECHAZADOS
049800     END-IF
049900
050000     WRITE REG-RESPONSE
050100
050200     .
050300 2700-ESCRIBE-RESPUESTA-EXIT.
050400     EXIT.
050500
050600*****************************************************************
050700*   2800-GRABA-ATTENDANCE (REESCRIBE EL MAESTRO DE ASISTENCIA    *
050800*   COMPLETO, CON LAS MARCAS NUEVAS Y LAS ACTUALIZADAS)         *
050900*****************************************************************
051000 2800-GRABA-ATTENDANCE.
051100
051200     MOVE ZEROS TO WS-IDX-REESCRIBE
051300
051400     PERFORM 2850-ESCRIBE-UNA-MARCA
051500        THRU 2850-ESCRIBE-UNA-MARCA-EXIT
051600        VARYING WS-IDX-REESCRIBE FROM 1 BY 1
051700        UNTIL WS-IDX-REESCRIBE GREATER WS-NUM-ATT
051800
051900     .
052000 2800-GRABA-ATTENDANCE-EXIT.
052100     EXIT.
052200
052300 2850-ESCRIBE-UNA-MARCA.
052400
052500     SET WS-IDX-AT TO WS-IDX-REESCRIBE
052600     MOVE WS-AT-USER-ID (WS-IDX-AT)        TO NAT0-USER-ID
052700     MOVE WS-AT-ATTENDANCE-CD (WS-IDX-AT)   TO NAT0-ATTENDANCE-CD
052800     MOVE WS-AT-ATTENDANCE-DAY (WS-IDX-AT)  TO
052900          NAT0-ATTENDANCE-DAY
053000     MOVE WS-AT-ATTENDANCE-TIME (WS-IDX-AT) TO
053100          NAT0-ATTENDANCE-TIME
053200     MOVE WS-AT-EDIT-FLG (WS-IDX-AT)        TO NAT0-EDIT-FLG
053300
053400     WRITE REG-NEW-ATTENDANCE
053500
053600     .
053700 2850-ESCRIBE-UNA-MARCA-EXIT.
053800     EXIT.
053900
054000*****************************************************************
054100*                       9100-CLOSE-FILES                        *
054200*****************************************************************
054300 9100-CLOSE-FILES.
054400
054500     CLOSE CLOCK-EVENT-FILE
054600     CLOSE NEW-ATTENDANCE-FILE
054700     CLOSE RESPONSE-FILE
054800
054900     .
055000 9100-CLOSE-FILES-EXIT.
055100     EXIT.
055200
055300*****************************************************************
055400*                          3000-FIN                             *
055500*****************************************************************
055600 3000-FIN.
055700
055800     PERFORM 9100-CLOSE-FILES
055900        THRU 9100-CLOSE-FILES-EXIT
056000
056100     DISPLAY 'REGISTROS DE ASISTENCIA LEIDOS: ' WS-REG-LEIDOS-ATT
056200     DISPLAY 'EVENTOS DE MARCADO LEIDOS      : '
056300              WS-REG-LEIDOS-EVT
056400     DISPLAY 'EVENTOS ACEPTADOS              : '
056500              WS-EVENTOS-ACEPTADOS
056600     DISPLAY 'EVENTOS RECHAZADOS             : '
056700              WS-EVENTOS-RECHAZADOS
056800
056900     STOP RUN.
