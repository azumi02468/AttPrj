000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  KTECRSP0                                   *
000400*                                                                *
000500* DESCRIPCION:  RESPUESTA DEL PROCESO DE REGISTRO DE MARCADO --  *
000600*               UNA LINEA POR EVENTO PROCESADO, ACEPTADO O       *
000700*               RECHAZADO.                                      *
000800*                                                                *
000900* -------------------------------------------------------------- *
001000*                                                                *
001100*           LONGITUD : 64 POSICIONES.                            *
001200*           PREFIJO  : RSP0.                                     *
001300*                                                                *
001400******************************************************************
001500* 09/08/2026 RHERRERA    KT-125 VERSION INICIAL.                 *
001600******************************************************************
001700
001800     05 KTECRSP0.
001900        10 RSP0-USER-ID                   PIC 9(09).
002000        10 RSP0-EVENT-CD                   PIC X(01).
002100        10 RSP0-RESULT-CD                  PIC X(01).
002200           88 RSP0-88-ACEPTADO                      VALUE '1'.
002300           88 RSP0-88-RECHAZADO                     VALUE '2'.
002400        10 RSP0-MESSAGE                    PIC X(50).
002500        10 FILLER                          PIC X(03).
002600******************************************************************
002700* EL NUMERO DE CAMPOS DESCRITOS POR ESTA DECLARACION ES 4        *
002800* LA LONGITUD DE REGISTRO DESCRITA POR ESTA DECLARACION ES 64    *
002900******************************************************************
