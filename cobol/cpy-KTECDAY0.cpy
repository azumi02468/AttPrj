000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  KTECDAY0                                   *
000400*                                                                *
000500* DESCRIPCION:  REGISTRO DE SALIDA DIA-ASISTENCIA (UN REGISTRO   *
000600*               POR EMPLEADO/DIA PARA LA EXPORTACION CSV).       *
000700*                                                                *
000800* -------------------------------------------------------------- *
000900*                                                                *
001000*           LONGITUD : 42 POSICIONES.                            *
001100*           PREFIJO  : DAY0.                                     *
001200*                                                                *
001300******************************************************************
001400* 18/03/2023 GFORRICH    VERSION INICIAL.                        *
001500* 09/08/2026 RHERRERA    KT-120 SE AGREGA EL DESGLOSE DE LA      *
001600*                        FECHA PARA EL ENCABEZADO DEL CSV.      *
001700******************************************************************
001800
001900      05 KTECDAY0.
002000        10 DAY0-USER-ID                   PIC 9(09).
002100        10 DAY0-ATTENDANCE-DAY             PIC X(08).
002200        10 DAY0-ATTENDANCE-DAY-R REDEFINES
002300           DAY0-ATTENDANCE-DAY.
002400            11 DAY0-DAY-ANIO               PIC X(04).
002500            11 DAY0-DAY-MES                PIC X(02).
002600            11 DAY0-DAY-DIA                PIC X(02).
002700        10 DAY0-ARRIVAL-TIME               PIC X(12).
002800        10 DAY0-CLOCK-OUT-TIME             PIC X(12).
002900        10 FILLER                          PIC X(01).
003000******************************************************************
003100* EL NUMERO DE CAMPOS DESCRITOS POR ESTA DECLARACION ES 5        *
003200* LA LONGITUD DE REGISTRO DESCRITA POR ESTA DECLARACION ES 42    *
003300******************************************************************
