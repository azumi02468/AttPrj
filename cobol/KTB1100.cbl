000100*****************************************************************
000200* Program name:    KTB1100                                      *
000300* Original author: rherrera.                                    *
000400*                                                                *
000500* Maintenance Log                                                *
000600* Date       Author        Maintenance Requirement.              *
000700* ---------- ------------  -------------------------------------*
000800* 07/09/1989 rherrera      Initial version.  Unifica marcado de *
000900*                          entrada y salida en un registro por  *
001000*                          empleado/dia para exportar a CSV.    *
001100* 14/02/1991 jgomez        Se evita el doble ordenamiento previo *
001200*                          de NE36; se arma la tabla en el      *
001300*                          mismo orden en que aparece cada dia.  *
001400* 30/08/1993 mcordero      Se incrementa el tamanio de la tabla  *
001500*                          de acumulacion para soportar picos de*
001600*                          fin de mes.                           *
001700* 19/06/1999 dfigueroa     Y2K - ATTENDANCE-DAY pasa a manejar   *
001800*                          el anio con 4 digitos.                *
001900* 11/05/2004 lsoto         KT-067 Se agrega contador de dias sin*
002000*                          marcacion de salida para auditoria.  *
002100* 09/08/2026 rherrera      KT-120 Se adapta a la nueva salida    *
002200*                          KTECDAY0 con desglose de fecha.      *
002300* 09/08/2026 rherrera      KT-128 El mes a exportar llegaba      *
002400*                          implicito (se volcaba todo el        *
002500*                          historico); se agrega PARMFILE con    *
002600*                          el anio-mes objetivo y se filtra      *
002700*                          cada marca antes de acumularla.       *
002800* 09/08/2026 rherrera      KT-132 KTECATT0 traia el FILLER corto *
002900*                          (38 bytes en vez de 40); se corrige.  *
003000* 09/08/2026 rherrera      KT-133 1000-INICIO se parte en pasos  *
003100*                          (1010) dentro del mismo rango         *
003200*                          PERFORM...THRU, al estilo del taller.  *
003300*****************************************************************
003400*                                                                *
003500*          I D E N T I F I C A T I O N  D I V I S I O N         *
003600*                                                                *
003700*****************************************************************
003800 IDENTIFICATION DIVISION.
003900 PROGRAM-ID.  KTB1100.
004000 AUTHOR. RAUL HERRERA.
004100 INSTALLATION. DEPARTAMENTO DE SISTEMAS - CONTROL DE ASISTENCIA.
004200 DATE-WRITTEN. 07/09/1989.
004300 DATE-COMPILED. 09/08/2026.
004400 SECURITY. CONFIDENTIAL.
004500*****************************************************************
004600*                                                                *
004700*             E N V I R O N M E N T   D I V I S I O N           *
004800*                                                                *
004900*****************************************************************
005000 ENVIRONMENT DIVISION.
005100
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400        C01 IS TOP-OF-FORM.
005500
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT PARM-FILE  ASSIGN       TO PARMFILE
005900                       FILE STATUS  IS SW-FILE-STATUS.
006000     SELECT ATTENDANCE-FILE
006100                       ASSIGN       TO ATTFILE
006200                       FILE STATUS  IS SW-FILE-STATUS.
006300     SELECT DAY-ATTENDANCE-OUTPUT-FILE
006400                       ASSIGN       TO DAYFILE
006500                       FILE STATUS  IS SW-FILE-STATUS.
006600
006700*****************************************************************
006800*                                                                *
006900*                      D A T A   D I V I S I O N                *
007000*                                                                *
007100*****************************************************************
007200 DATA DIVISION.
007300 FILE SECTION.
007400
007500 FD  PARM-FILE
007600     RECORDING MODE IS F
007700     RECORD CONTAINS 08 CHARACTERS.
007800 01  REG-PARM.
007900     05 PARM-YEAR-MONTH             PIC 9(06).
008000     05 FILLER                      PIC X(02).
008100
008200 FD  ATTENDANCE-FILE
008300     RECORDING MODE IS F
008400     RECORD CONTAINS 40 CHARACTERS.
008500 01  REG-ATTENDANCE.
008600     COPY KTECATT0.
008700
008800 FD  DAY-ATTENDANCE-OUTPUT-FILE
008900     RECORDING MODE IS F
009000     RECORD CONTAINS 42 CHARACTERS.
009100 01  REG-DAY-OUTPUT.
009200     COPY KTECDAY0.
009300
009400 WORKING-STORAGE SECTION.
009500*****************************************************************
009600*                    DEFINICION DE SWITCHES                     *
009700*****************************************************************
009800 01  SW-SWITCHES.
009900     05 SW-FILE-STATUS                 PIC X(02) VALUE SPACE.
010000        88 FS-88-OK                              VALUE '00'.
010100     05 SW-FIN-ATT                     PIC X(02) VALUE 'NN'.
010200        88 FIN-ATT-88-SI                          VALUE '10'.
010300     05 SW-TABLA-LLENA                 PIC X(01) VALUE 'N'.
010400        88 TABLA-88-LLENA                         VALUE 'S'.
010500
010600*****************************************************************
010700*                    DEFINICION DE CONTADORES                   *
010800*****************************************************************
010900 01  CN-CONTADORES.
011000     05 WS-REG-LEIDOS                  PIC 9(07) COMP.
011100     05 WS-ENTRADAS-TABLA               PIC 9(05) COMP.
011200     05 WS-REG-ESCRITOS                PIC 9(07) COMP.
011300     05 WS-DIAS-SIN-SALIDA              PIC 9(05) COMP.
011400
011500*****************************************************************
011600*      TABLA DE ACUMULACION (ORDEN DE PRIMERA APARICION)        *
011700*****************************************************************
011800 01  WS-MAXIMO-TABLA                   PIC 9(05) COMP
011900                                        VALUE 9999.
012000
012100 01  WS-TABLA-ACUM.
012200     05 WS-TA-ENTRADA OCCURS 9999 TIMES
012300                      INDEXED BY WS-IDX-TA.
012400        10 WS-TA-CLAVE.
012500           15 WS-TA-USER-ID             PIC 9(09).
012600           15 WS-TA-DIA                 PIC X(08).
012700        10 WS-TA-ARRIVAL-TIME           PIC X(12).
012800        10 WS-TA-CLOCKOUT-TIME          PIC X(12).
012900
013000 01  WS-CLAVE-BUSCADA.
013100     05 WS-CB-USER-ID                  PIC 9(09).
013200     05 WS-CB-DIA                      PIC X(08).
013300
013400*****************************************************************
013500*                      AREA DE TRABAJO VARIA                    *
013600*****************************************************************
013700 01  WS-VARIABLE.
013800     05 WS-ENCONTRADO                  PIC X(01) VALUE 'N'.
013900        88 ENCONTRADO-88-SI                        VALUE 'S'.
014000
014100*****************************************************************
014200*                                                                *
014300*              P R O C E D U R E   D I V I S I O N              *
014400*                                                                *
014500*****************************************************************
014600 PROCEDURE DIVISION.
014700
014800*****************************************************************
014900*                        0000-MAINLINE                          *
015000*****************************************************************
015100 0000-MAINLINE.
015200
015300     PERFORM 1000-INICIO
015400        THRU 1000-INICIO-EXIT
015500
015600     PERFORM 2000-PROCESO
015700        THRU 2000-PROCESO-EXIT
015800        UNTIL FIN-ATT-88-SI
015900
016000     PERFORM 2800-GRABA-SALIDA
016100        THRU 2800-GRABA-SALIDA-EXIT
016200
016300     PERFORM 3000-FIN.
016400
016500*****************************************************************
016600*                        1000-INICIO                            *
016700*****************************************************************
016800 1000-INICIO.
016900
017000     MOVE ZEROS TO WS-REG-LEIDOS
017100     MOVE ZEROS TO WS-ENTRADAS-TABLA
017200     MOVE ZEROS TO WS-REG-ESCRITOS
017300     MOVE ZEROS TO WS-DIAS-SIN-SALIDA
017400
017500     OPEN INPUT  PARM-FILE
017600     IF NOT FS-88-OK
017700        DISPLAY 'ERROR OPEN PARMFILE CODE: ' SW-FILE-STATUS
017800        PERFORM 3000-FIN
017900     END-IF
018000
018100     READ PARM-FILE
018200          AT END
018300          DISPLAY 'PARMFILE SIN REGISTRO DE CONTROL'
018400          PERFORM 3000-FIN
018500     END-READ
018600     CLOSE PARM-FILE
018700
018800     .
018900*****************************************************************
019000*   1010-ABRE-ARCHIVOS (CONTINUA EL RANGO DE 1000-INICIO)        *
019100*****************************************************************
019200 1010-ABRE-ARCHIVOS.
019300
019400     OPEN INPUT  ATTENDANCE-FILE
019500     IF NOT FS-88-OK
019600        DISPLAY 'ERROR OPEN ATTFILE CODE: ' SW-FILE-STATUS
019700        PERFORM 3000-FIN
019800     END-IF
019900
020000     OPEN OUTPUT DAY-ATTENDANCE-OUTPUT-FILE
020100     IF NOT FS-88-OK
020200        DISPLAY 'ERROR OPEN DAYFILE CODE: ' SW-FILE-STATUS
020300        PERFORM 3000-FIN
020400     END-IF
020500
020600     PERFORM 2100-LEE-ATTENDANCE
020700        THRU 2100-LEE-ATTENDANCE-EXIT
020800
020900     .
021000 1000-INICIO-EXIT.
021100     EXIT.
021200
021300*****************************************************************
021400*                       2000-PROCESO                            *
021500*****************************************************************
021600 2000-PROCESO.
021700
021800     IF ATT0-DAY-ANIO * 100 + ATT0-DAY-MES
021900        EQUAL PARM-YEAR-MONTH
022000        PERFORM 2200-ACUMULA-EVENTO
022100           THRU 2200-ACUMULA-EVENTO-EXIT
022200     END-IF
022300
022400     PERFORM 2100-LEE-ATTENDANCE
022500        THRU 2100-LEE-ATTENDANCE-EXIT
022600
022700     .
022800 2000-PROCESO-EXIT.
022900     EXIT.
023000
023100*****************************************************************
023200*                     2100-LEE-ATTENDANCE                       *
023300*****************************************************************
023400 2100-LEE-ATTENDANCE.
023500
023600     READ ATTENDANCE-FILE
023700          AT END
023800          MOVE '10' TO SW-FIN-ATT
023900          NOT AT END
024000          ADD 1 TO WS-REG-LEIDOS
024100     END-READ
024200
024300     .
024400 2100-LEE-ATTENDANCE-EXIT.
024500     EXIT.
024600
024700*****************************************************************
024800*      2200-ACUMULA-EVENTO (BUSCA O AGREGA EN WS-TABLA-ACUM)     *
024900*****************************************************************
025000 2200-ACUMULA-EVENTO.
025100
025200     MOVE ATT0-USER-ID        TO WS-CB-USER-ID
025300     MOVE ATT0-ATTENDANCE-DAY TO WS-CB-DIA
025400     MOVE 'N'                 TO WS-ENCONTRADO
025500
025600     IF WS-ENTRADAS-TABLA GREATER THAN ZEROS
025700        SET WS-IDX-TA TO 1
025800        SEARCH WS-TA-ENTRADA
025900           AT END
026000              CONTINUE
026100           WHEN WS-TA-CLAVE (WS-IDX-TA) EQUAL WS-CLAVE-BUSCADA
026200              MOVE 'S' TO WS-ENCONTRADO
026300        END-SEARCH
026400     END-IF
026500
026600     IF NOT ENCONTRADO-88-SI
026700        IF WS-ENTRADAS-TABLA GREATER OR EQUAL WS-MAXIMO-TABLA
026800           DISPLAY 'TABLA DE ACUMULACION LLENA - SE DESCARTA'
026900           GO TO 2200-ACUMULA-EVENTO-EXIT
027000        END-IF
027100        ADD 1 TO WS-ENTRADAS-TABLA
027200        SET WS-IDX-TA TO WS-ENTRADAS-TABLA
027300        MOVE WS-CLAVE-BUSCADA TO WS-TA-CLAVE (WS-IDX-TA)
027400     END-IF
027500
027600     EVALUATE TRUE
027700        WHEN ATT0-88-ARRIVAL
027800             MOVE ATT0-ATTENDANCE-TIME
027900                        TO WS-TA-ARRIVAL-TIME (WS-IDX-TA)
028000        WHEN ATT0-88-CLOCKOUT
028100             MOVE ATT0-ATTENDANCE-TIME
028200                        TO WS-TA-CLOCKOUT-TIME (WS-IDX-TA)
028300     END-EVALUATE
028400
028500     .
028600 2200-ACUMULA-EVENTO-EXIT.
028700     EXIT.
028800
028900*****************************************************************
029000*      2800-GRABA-SALIDA  (VUELCA LA TABLA EN ORDEN DE ARMADO)   *
029100*****************************************************************
029200 2800-GRABA-SALIDA.
029300
029400     PERFORM 2850-ESCRIBE-UNA-LINEA
029500        THRU 2850-ESCRIBE-UNA-LINEA-EXIT
029600        VARYING WS-IDX-TA FROM 1 BY 1
029700        UNTIL WS-IDX-TA GREATER THAN WS-ENTRADAS-TABLA
029800
029900     .
030000 2800-GRABA-SALIDA-EXIT.
030100     EXIT.
030200
030300*****************************************************************
030400*                   2850-ESCRIBE-UNA-LINEA                      *
030500*****************************************************************
030600 2850-ESCRIBE-UNA-LINEA.
030700
030800     MOVE SPACES TO REG-DAY-OUTPUT
030900     MOVE WS-TA-USER-ID (WS-IDX-TA)  TO DAY0-USER-ID
031000     MOVE WS-TA-DIA (WS-IDX-TA)      TO DAY0-ATTENDANCE-DAY
031100     MOVE WS-TA-ARRIVAL-TIME (WS-IDX-TA)
031200                                      TO DAY0-ARRIVAL-TIME
031300     MOVE WS-TA-CLOCKOUT-TIME (WS-IDX-TA)
031400                                      TO DAY0-CLOCK-OUT-TIME
031500
031600     IF WS-TA-CLOCKOUT-TIME (WS-IDX-TA) EQUAL SPACES
031700        ADD 1 TO WS-DIAS-SIN-SALIDA
031800     END-IF
031900
032000     WRITE REG-DAY-OUTPUT
032100     ADD 1 TO WS-REG-ESCRITOS
032200
032300     .
032400 2850-ESCRIBE-UNA-LINEA-EXIT.
032500     EXIT.
032600
032700*****************************************************************
032800*                           9100-CLOSE-FILES                    *
032900*****************************************************************
033000 9100-CLOSE-FILES.
033100
033200     CLOSE ATTENDANCE-FILE
033300     CLOSE DAY-ATTENDANCE-OUTPUT-FILE
033400
033500     .
033600 9100-CLOSE-FILES-EXIT.
033700     EXIT.
033800
033900*****************************************************************
034000*                          3000-FIN                             *
034100*****************************************************************
034200 3000-FIN.
034300
034400     PERFORM 9100-CLOSE-FILES
034500        THRU 9100-CLOSE-FILES-EXIT
034600
034700     DISPLAY 'REGISTROS DE ASISTENCIA LEIDOS : ' WS-REG-LEIDOS
034800     DISPLAY 'DIAS ACUMULADOS EN LA TABLA    : '
034900              WS-ENTRADAS-TABLA
035000     DISPLAY 'REGISTROS ESCRITOS EN LA SALIDA: '
035100              WS-REG-ESCRITOS
035200     DISPLAY 'DIAS SIN MARCACION DE SALIDA   : '
035300              WS-DIAS-SIN-SALIDA
035400
035500     STOP RUN.
