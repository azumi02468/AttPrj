000100*****************************************************************
000200* Program name:    KTB1000                                      *
000300* Original author: rherrera.                                    *
000400*                                                                *
000500* Maintenance Log                                                *
000600* Date       Author        Maintenance Requirement.              *
000700* ---------- ------------  -------------------------------------*
000800* 12/04/1991 rherrera      Initial version.  Listado mensual de *
000900*                          asistencia por empleado.              *
001000* 03/11/1992 jgomez        Se agrega marca de llegada tarde y    *
001100*                          salida anticipada.                    *
001200* 22/07/1994 mcordero      Se agrega anotacion de trabajo en     *
001300*                          feriado / dia no habil.                *
001400* 14/01/1998 dfigueroa     Y2K - ATTENDANCE-DAY pasa de 6 a 8    *
001500*                          posiciones (AAAAMMDD).                *
001600* 19/06/1999 dfigueroa     Y2K - el encabezado ahora imprime el  *
001700*                          anio con 4 digitos completos.         *
001800* 05/03/2001 lsoto         KT-045 Las lineas sin marcacion salen *
001900*                          en blanco en vez de LOW-VALUES.       *
002000* 27/09/2006 avargas       KT-091 Mensaje de "sin asistencia"    *
002100*                          cuando el mes no tiene marcaciones.   *
002200* 09/08/2026 rherrera      KT-118 ATTENDANCE-TIME pasa a guardar *
002300*                          el timestamp completo (antes HHMM).  *
002400* 09/08/2026 rherrera      KT-132 KTECATT0 traia el FILLER corto *
002500*                          (38 bytes en vez de 40); se corrige.  *
002600* 09/08/2026 rherrera      KT-133 1000-INICIO se parte en pasos  *
002700*                          (1010/1020) dentro del mismo rango    *
002800*                          PERFORM...THRU, al estilo del taller.  *
002900*****************************************************************
003000*                                                                *
003100*          I D E N T I F I C A T I O N  D I V I S I O N         *
003200*                                                                *
003300*****************************************************************
003400 IDENTIFICATION DIVISION.
003500 PROGRAM-ID.  KTB1000.
003600 AUTHOR. RAUL HERRERA.
003700 INSTALLATION. DEPARTAMENTO DE SISTEMAS - CONTROL DE ASISTENCIA.
003800 DATE-WRITTEN. 12/04/1991.
003900 DATE-COMPILED. 09/08/2026.
004000 SECURITY. CONFIDENTIAL.
004100*****************************************************************
004200*                                                                *
004300*             E N V I R O N M E N T   D I V I S I O N           *
004400*                                                                *
004500*****************************************************************
004600 ENVIRONMENT DIVISION.
004700
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000        C01 IS TOP-OF-FORM.
005100
005200 INPUT-OUTPUT SECTION.
005300*****************************************************************
005400*              ARCHIVOS INTERVINIENTES EN EL PROCESO            *
005500*****************************************************************
005600 FILE-CONTROL.
005700     SELECT PARM-FILE    ASSIGN       TO PARMFILE
005800                         FILE STATUS  IS WS-FILE-STATUS.
005900     SELECT ATTENDANCE-FILE
006000                         ASSIGN       TO ATTFILE
006100                         FILE STATUS  IS WS-FILE-STATUS.
006200     SELECT USER-FILE    ASSIGN       TO USRFILE
006300                         FILE STATUS  IS WS-FILE-STATUS.
006400     SELECT SETTING-FILE ASSIGN       TO SETFILE
006500                         FILE STATUS  IS WS-FILE-STATUS.
006600     SELECT LIST-REPORT-FILE
006700                         ASSIGN       TO RPTFILE
006800                         FILE STATUS  IS WS-FILE-STATUS.
006900
007000*****************************************************************
007100*                                                                *
007200*                      D A T A   D I V I S I O N                *
007300*                                                                *
007400*****************************************************************
007500 DATA DIVISION.
007600 FILE SECTION.
007700
007800 FD  PARM-FILE
007900     RECORDING MODE IS F
008000     RECORD CONTAINS 15 CHARACTERS.
008100 01  REG-PARM.
008200     05 PARM-USER-ID                   PIC 9(09).
008300     05 PARM-YEAR-MONTH                PIC 9(06).
008400
008500 FD  ATTENDANCE-FILE
008600     RECORDING MODE IS F
008700     RECORD CONTAINS 40 CHARACTERS.
008800 01  REG-ATTENDANCE.
008900     COPY KTECATT0.
009000
009100 FD  USER-FILE
009200     RECORDING MODE IS F
009300     RECORD CONTAINS 100 CHARACTERS.
009400 01  REG-USER.
009500     COPY KTECUSR0.
009600
009700 FD  SETTING-FILE
009800     RECORDING MODE IS F
009900     RECORD CONTAINS 25 CHARACTERS.
010000 01  REG-SETTING.
010100     COPY KTECSET0.
010200
010300 FD  LIST-REPORT-FILE
010400     RECORDING MODE IS F
010500     RECORD CONTAINS 80 CHARACTERS.
010600 01  REG-REPORT                        PIC X(80).
010700
010800 WORKING-STORAGE SECTION.
010900*****************************************************************
011000*                    DEFINICION DE SWITCHES                     *
011100*****************************************************************
011200 01  SW-SWITCHES.
011300     05 WS-FILE-STATUS                PIC X(02) VALUE SPACE.
011400        88 FS-88-OK                              VALUE '00'.
011500     05 WS-FIN-ATT                     PIC X(02) VALUE 'NN'.
011600        88 FIN-ATT-88-SI                          VALUE '10'.
011700     05 WS-FIN-USR                     PIC X(02) VALUE 'NN'.
011800        88 FIN-USR-88-SI                          VALUE '10'.
011900     05 WS-USUARIO-ENCONTRADO          PIC X(01) VALUE 'N'.
012000        88 USUARIO-88-ENCONTRADO                  VALUE 'S'.
012100
012200*****************************************************************
012300*                    DEFINICION DE CONTADORES                   *
012400*****************************************************************
012500 01  CN-CONTADORES.
012600     05 WS-REG-LEIDOS                  PIC 9(07) COMP.
012700     05 WS-DIAS-ENCONTRADOS            PIC 9(03) COMP.
012800     05 WS-LINEAS-ESCRITAS             PIC 9(07) COMP.
012900
013000*****************************************************************
013100*                    DEFINICION DE CONSTANTES                   *
013200*****************************************************************
013300 01  CT-CONSTANTES.
013400     05 CT-TXT-TARDE                   PIC X(20)
013500                                 VALUE 'LLEGADA TARDE'.
013600     05 CT-TXT-ANTICIPADA               PIC X(20)
013700                                 VALUE 'SALIDA ANTICIPADA'.
013800     05 CT-TXT-FERIADO                  PIC X(20)
013900                                 VALUE 'TRABAJO EN FERIADO'.
014000     05 CT-TXT-EDITADO                  PIC X(10)
014100                                 VALUE '(EDITADO)'.
014200     05 CT-TXT-SEPARADOR                PIC X(01)
014300                                 VALUE '-'.
014400     05 CT-TXT-SIN-DATOS                PIC X(40)
014500                         VALUE 'NO SE ENCONTRO ASISTENCIA PARA EL MES'.
014600
014700*****************************************************************
014800*      TABLA DE DIAS DEL MES (SUBINDICE = DIA DEL MES 1-31)      *
014900*****************************************************************
015000 01  WS-TABLA-DIAS.
015100     05 WS-TD-ENTRADA OCCURS 31 TIMES
015200                      INDEXED BY WS-IDX-DIA.
015300        10 WS-TD-USADO                 PIC X(01) VALUE 'N'.
015400        10 WS-TD-DIA                   PIC X(08).
015500        10 WS-TD-ARRIVAL-TIME           PIC X(12).
015600        10 WS-TD-ARRIVAL-TIME-R REDEFINES
015700           WS-TD-ARRIVAL-TIME.
015800           15 WS-TD-ARR-ANIO            PIC 9(04).
015900           15 WS-TD-ARR-MES             PIC 9(02).
016000           15 WS-TD-ARR-DIA             PIC 9(02).
016100           15 WS-TD-ARR-HORA            PIC 9(02).
016200           15 WS-TD-ARR-MINUTOS         PIC 9(02).
016300        10 WS-TD-ARRIVAL-EDIT           PIC X(01).
016400        10 WS-TD-CLOCKOUT-TIME          PIC X(12).
016500        10 WS-TD-CLOCKOUT-TIME-R REDEFINES
016600           WS-TD-CLOCKOUT-TIME.
016700           15 WS-TD-CLO-ANIO            PIC 9(04).
016800           15 WS-TD-CLO-MES             PIC 9(02).
016900           15 WS-TD-CLO-DIA             PIC 9(02).
017000           15 WS-TD-CLO-HORA            PIC 9(02).
017100           15 WS-TD-CLO-MINUTOS         PIC 9(02).
017200        10 WS-TD-CLOCKOUT-EDIT          PIC X(01).
017300
017400*****************************************************************
017500*          AREA DE TRABAJO PARA CALCULO DE DIA DE SEMANA        *
017600*****************************************************************
017700 01  WS-FECHA-GRUPO.
017800     05 WS-FG-FECHA                     PIC X(08).
017900     05 WS-FG-FECHA-R REDEFINES WS-FG-FECHA.
018000        10 WS-FZ-ANIO                   PIC 9(04).
018100        10 WS-FZ-MES                    PIC 9(02).
018200        10 WS-FZ-DIA                    PIC 9(02).
018300
018400 01  WS-ZELLER.
018500     05 WS-Z-YEAR                       PIC S9(04) COMP.
018600     05 WS-Z-MONTH                      PIC S9(04) COMP.
018700     05 WS-Z-DAY                        PIC S9(04) COMP.
018800     05 WS-Z-J                          PIC S9(04) COMP.
018900     05 WS-Z-K                          PIC S9(04) COMP.
019000     05 WS-Z-T1                         PIC S9(08) COMP.
019100     05 WS-Z-T2                         PIC S9(08) COMP.
019200     05 WS-Z-H                          PIC S9(08) COMP.
019300     05 WS-Z-RESTO                      PIC S9(08) COMP.
019400     05 WS-DOW                          PIC 9(01).
019500
019600*****************************************************************
019700*                      AREA DE TRABAJO VARIA                    *
019800*****************************************************************
019900 01  WS-VARIABLE.
020000     05 WS-NOMBRE-EMPLEADO              PIC X(40) VALUE SPACES.
020100     05 WS-ANOTACION                    PIC X(40) VALUE SPACES.
020200     05 WS-OFICIAL-ABRE                 PIC X(12) VALUE SPACES.
020300     05 WS-OFICIAL-CIERRA               PIC X(12) VALUE SPACES.
020400     05 WS-LINEA-ENCABEZADO             PIC X(80) VALUE SPACES.
020500     05 WS-LINEA-DIA                    PIC X(80) VALUE SPACES.
020600     05 WS-ANIO-EDIT                     PIC 9999.
020700     05 WS-MES-EDIT                      PIC 99.
020800     05 WS-HH-EDIT                       PIC 99.
020900     05 WS-MI-EDIT                       PIC 99.
021000
021100*****************************************************************
021200*                                                                *
021300*              P R O C E D U R E   D I V I S I O N              *
021400*                                                                *
021500*****************************************************************
021600 PROCEDURE DIVISION.
021700
021800*****************************************************************
021900*                        0000-MAINLINE                          *
022000*****************************************************************
022100 0000-MAINLINE.
022200
022300     PERFORM 1000-INICIO
022400        THRU 1000-INICIO-EXIT
022500
022600     PERFORM 2000-PROCESO
022700        THRU 2000-PROCESO-EXIT
022800
022900     PERFORM 3000-FIN.
023000
023100*****************************************************************
023200*                        1000-INICIO                            *
023300*****************************************************************
023400 1000-INICIO.
023500
023600     OPEN INPUT  PARM-FILE
023700     IF NOT FS-88-OK
023800        DISPLAY 'ERROR OPEN PARMFILE CODE: ' WS-FILE-STATUS
023900        PERFORM 3000-FIN
024000     END-IF
024100
024200     READ PARM-FILE
024300          AT END
024400          DISPLAY 'PARMFILE SIN REGISTRO DE CONTROL'
024500          PERFORM 3000-FIN
024600     END-READ
024700     CLOSE PARM-FILE
024800
024900     .
025000*****************************************************************
025100*   1010-ABRE-ARCHIVOS (CONTINUA EL RANGO DE 1000-INICIO)        *
025200*****************************************************************
025300 1010-ABRE-ARCHIVOS.
025400
025500     OPEN INPUT  ATTENDANCE-FILE
025600     IF NOT FS-88-OK
025700        DISPLAY 'ERROR OPEN ATTFILE CODE: ' WS-FILE-STATUS
025800        PERFORM 3000-FIN
025900     END-IF
026000
026100     OPEN INPUT  USER-FILE
026200     IF NOT FS-88-OK
026300        DISPLAY 'ERROR OPEN USRFILE CODE: ' WS-FILE-STATUS
026400        PERFORM 3000-FIN
026500     END-IF
026600
026700     OPEN INPUT  SETTING-FILE
026800     IF NOT FS-88-OK
026900        DISPLAY 'ERROR OPEN SETFILE CODE: ' WS-FILE-STATUS
027000        PERFORM 3000-FIN
027100     END-IF
027200
027300     OPEN OUTPUT LIST-REPORT-FILE
027400     IF NOT FS-88-OK
027500        DISPLAY 'ERROR OPEN RPTFILE CODE: ' WS-FILE-STATUS
027600        PERFORM 3000-FIN
027700     END-IF
027800
027900     READ SETTING-FILE
028000          AT END
028100          DISPLAY 'SETFILE SIN EL REGISTRO DE CONFIGURACION'
028200          PERFORM 3000-FIN
028300     END-READ
028400
028500     .
028600*****************************************************************
028700*   1020-PREPARA-PROCESO (CONTINUA EL RANGO DE 1000-INICIO)      *
028800*****************************************************************
028900 1020-PREPARA-PROCESO.
029000
029100     PERFORM 1100-BUSCA-EMPLEADO
029200        THRU 1100-BUSCA-EMPLEADO-EXIT
029300
029400     INITIALIZE WS-TABLA-DIAS
029500     MOVE ZEROS TO WS-DIAS-ENCONTRADOS
029600     MOVE ZEROS TO WS-REG-LEIDOS
029700     MOVE ZEROS TO WS-LINEAS-ESCRITAS
029800
029900     .
030000 1000-INICIO-EXIT.
030100     EXIT.
030200
030300*****************************************************************
030400*                     1100-BUSCA-EMPLEADO                       *
030500*****************************************************************
030600 1100-BUSCA-EMPLEADO.
030700
030800     PERFORM 1150-LEE-UN-EMPLEADO
030900        THRU 1150-LEE-UN-EMPLEADO-EXIT
031000        UNTIL FIN-USR-88-SI
031100           OR USUARIO-88-ENCONTRADO
031200
031300     CLOSE USER-FILE
031400
031500     IF NOT USUARIO-88-ENCONTRADO
031600        MOVE 'EMPLEADO NO ENCONTRADO' TO WS-NOMBRE-EMPLEADO
031700     END-IF
031800
031900     .
032000 1100-BUSCA-EMPLEADO-EXIT.
032100     EXIT.
032200
032300*****************************************************************
032400*                   1150-LEE-UN-EMPLEADO                        *
032500*****************************************************************
032600 1150-LEE-UN-EMPLEADO.
032700
032800     READ USER-FILE
032900          AT END
033000          MOVE '10' TO WS-FIN-USR
033100          NOT AT END
033200          IF USR0-USER-ID EQUAL PARM-USER-ID
033300             MOVE USR0-USER-NAME TO WS-NOMBRE-EMPLEADO
033400             MOVE 'S'            TO WS-USUARIO-ENCONTRADO
033500          END-IF
033600     END-READ
033700
033800     .
033900 1150-LEE-UN-EMPLEADO-EXIT.
034000     EXIT.
034100
034200*****************************************************************
034300*                       2000-PROCESO                            *
034400*****************************************************************
034500 2000-PROCESO.
034600
034700     PERFORM 2100-LEE-ATTENDANCE
034800        THRU 2100-LEE-ATTENDANCE-EXIT
034900
035000     PERFORM 2150-TRATA-UNA-MARCA
035100        THRU 2150-TRATA-UNA-MARCA-EXIT
035200        UNTIL FIN-ATT-88-SI
035300
035400     CLOSE ATTENDANCE-FILE
035500     CLOSE SETTING-FILE
035600
035700     IF WS-DIAS-ENCONTRADOS EQUAL ZEROS
035800        PERFORM 2900-SIN-DATOS
035900           THRU 2900-SIN-DATOS-EXIT
036000     ELSE
036100        PERFORM 2500-ENCABEZADO
036200           THRU 2500-ENCABEZADO-EXIT
036300        PERFORM 2600-EMITE-DIAS
036400           THRU 2600-EMITE-DIAS-EXIT
036500           VARYING WS-IDX-DIA FROM 1 BY 1
036600           UNTIL WS-IDX-DIA GREATER THAN 31
036700     END-IF
036800
036900     .
037000 2000-PROCESO-EXIT.
037100     EXIT.
037200
037300*****************************************************************
037400*                     2100-LEE-ATTENDANCE                       *
037500*****************************************************************
037600 2100-LEE-ATTENDANCE.
037700
037800     READ ATTENDANCE-FILE
037900          AT END
038000          MOVE '10' TO WS-FIN-ATT
038100          NOT AT END
038200          ADD 1 TO WS-REG-LEIDOS
038300     END-READ
038400
038500     .
038600 2100-LEE-ATTENDANCE-EXIT.
038700     EXIT.
038800
038900*****************************************************************
039000*                   2150-TRATA-UNA-MARCA                        *
039100*****************************************************************
039200 2150-TRATA-UNA-MARCA.
039300
039400     IF ATT0-USER-ID EQUAL PARM-USER-ID
039500        AND ATT0-DAY-ANIO * 100 + ATT0-DAY-MES
039600            EQUAL PARM-YEAR-MONTH
039700        PERFORM 2200-ACUMULA-DIA
039800           THRU 2200-ACUMULA-DIA-EXIT
039900     END-IF
040000
040100     PERFORM 2100-LEE-ATTENDANCE
040200        THRU 2100-LEE-ATTENDANCE-EXIT
040300
040400     .
040500 2150-TRATA-UNA-MARCA-EXIT.
040600     EXIT.
040700
040800*****************************************************************
040900*                      2200-ACUMULA-DIA                         *
041000*****************************************************************
041100 2200-ACUMULA-DIA.
041200
041300     SET WS-IDX-DIA TO ATT0-DAY-DIA
041400
041500     IF WS-TD-USADO (WS-IDX-DIA) NOT EQUAL 'S'
041600        MOVE 'S'                 TO WS-TD-USADO (WS-IDX-DIA)
041700        MOVE ATT0-ATTENDANCE-DAY TO WS-TD-DIA (WS-IDX-DIA)
041800        ADD 1                    TO WS-DIAS-ENCONTRADOS
041900     END-IF
042000
042100     EVALUATE TRUE
042200        WHEN ATT0-88-ARRIVAL
042300             MOVE ATT0-ATTENDANCE-TIME
042400                          TO WS-TD-ARRIVAL-TIME (WS-IDX-DIA)
042500             MOVE ATT0-EDIT-FLG
042600                          TO WS-TD-ARRIVAL-EDIT (WS-IDX-DIA)
042700        WHEN ATT0-88-CLOCKOUT
042800             MOVE ATT0-ATTENDANCE-TIME
042900                          TO WS-TD-CLOCKOUT-TIME (WS-IDX-DIA)
043000             MOVE ATT0-EDIT-FLG
043100                          TO WS-TD-CLOCKOUT-EDIT (WS-IDX-DIA)
043200     END-EVALUATE
043300
043400     .
043500 2200-ACUMULA-DIA-EXIT.
043600     EXIT.
043700
043800*****************************************************************
043900*                      2500-ENCABEZADO                          *
044000*****************************************************************
044100 2500-ENCABEZADO.
044200
044300     DIVIDE PARM-YEAR-MONTH BY 100
044400        GIVING WS-ANIO-EDIT REMAINDER WS-MES-EDIT
044500
044600     MOVE SPACES TO WS-LINEA-ENCABEZADO
044700     STRING WS-NOMBRE-EMPLEADO   DELIMITED BY SIZE
044800            ' '                 DELIMITED BY SIZE
044900            WS-ANIO-EDIT         DELIMITED BY SIZE
045000            '年'                 DELIMITED BY SIZE
045100            WS-MES-EDIT          DELIMITED BY SIZE
045200            '月'                 DELIMITED BY SIZE
045300        INTO WS-LINEA-ENCABEZADO
045400     END-STRING
045500
045600     MOVE WS-LINEA-ENCABEZADO TO REG-REPORT
045700     WRITE REG-REPORT
045800     ADD 1 TO WS-LINEAS-ESCRITAS
045900
046000     .
046100 2500-ENCABEZADO-EXIT.
046200     EXIT.
046300
046400*****************************************************************
046500*                      2600-EMITE-DIAS                          *
046600*****************************************************************
046700 2600-EMITE-DIAS.
046800
046900     IF WS-TD-USADO (WS-IDX-DIA) EQUAL 'S'
047000        MOVE WS-TD-DIA (WS-IDX-DIA) TO WS-FG-FECHA
047100        PERFORM 2750-DIA-SEMANA
047200           THRU 2750-DIA-SEMANA-EXIT
047300        MOVE SPACES TO WS-ANOTACION
047400        PERFORM 2650-ANOTACION-LLEGADA
047500           THRU 2650-ANOTACION-LLEGADA-EXIT
047600        PERFORM 2660-ANOTACION-SALIDA
047700           THRU 2660-ANOTACION-SALIDA-EXIT
047800        PERFORM 2700-FORMATEA-LINEA
047900           THRU 2700-FORMATEA-LINEA-EXIT
048000        WRITE REG-REPORT
048100        ADD 1 TO WS-LINEAS-ESCRITAS
048200     END-IF
048300
048400     .
048500 2600-EMITE-DIAS-EXIT.
048600     EXIT.
048700
048800*****************************************************************
048900*      2650-ANOTACION-LLEGADA  (BUSINESS RULES SECTION 1)       *
049000*****************************************************************
049100 2650-ANOTACION-LLEGADA.
049200
049300     IF WS-TD-ARRIVAL-TIME (WS-IDX-DIA) EQUAL SPACES
049400        GO TO 2650-ANOTACION-LLEGADA-EXIT
049500     END-IF
049600
049700     IF SET0-BUS-DIA (WS-DOW) EQUAL '1'
049800        STRING WS-FG-FECHA       DELIMITED BY SIZE
049900               SET0-OPEN-TIME    DELIMITED BY SIZE
050000               SET0-OPEN-MINUTES DELIMITED BY SIZE
050100           INTO WS-OFICIAL-ABRE
050200        END-STRING
050300        IF WS-TD-ARRIVAL-TIME (WS-IDX-DIA) GREATER
050400           WS-OFICIAL-ABRE
050500           MOVE CT-TXT-TARDE TO WS-ANOTACION
050600        END-IF
050700     ELSE
050800        MOVE CT-TXT-FERIADO TO WS-ANOTACION
050900     END-IF
051000
051100     .
051200 2650-ANOTACION-LLEGADA-EXIT.
051300     EXIT.
051400
051500*****************************************************************
051600*      2660-ANOTACION-SALIDA   (BUSINESS RULES SECTION 1)       *
051700*****************************************************************
051800 2660-ANOTACION-SALIDA.
051900
052000     IF WS-TD-CLOCKOUT-TIME (WS-IDX-DIA) EQUAL SPACES
052100        GO TO 2660-ANOTACION-SALIDA-EXIT
052200     END-IF
052300
052400     IF SET0-BUS-DIA (WS-DOW) EQUAL '1'
052500        STRING WS-FG-FECHA        DELIMITED BY SIZE
052600               SET0-CLOSE-TIME    DELIMITED BY SIZE
052700               SET0-CLOSE-MINUTES DELIMITED BY SIZE
052800           INTO WS-OFICIAL-CIERRA
052900        END-STRING
053000        IF WS-TD-CLOCKOUT-TIME (WS-IDX-DIA) LESS
053100           WS-OFICIAL-CIERRA
053200           IF WS-ANOTACION EQUAL SPACES
053300              MOVE CT-TXT-ANTICIPADA TO WS-ANOTACION
053400           ELSE
053500              STRING WS-ANOTACION      DELIMITED BY SPACE
053600                     ' / '             DELIMITED BY SIZE
053700                     CT-TXT-ANTICIPADA DELIMITED BY SIZE
053800                  INTO WS-ANOTACION
053900              END-STRING
054000           END-IF
054100        END-IF
054200     END-IF
054300
054400     .
054500 2660-ANOTACION-SALIDA-EXIT.
054600     EXIT.
054700
054800*****************************************************************
054900*      2700-FORMATEA-LINEA  (ENCABEZADO Y COLUMNAS DEL LISTADO) *
055000*****************************************************************
055100 2700-FORMATEA-LINEA.
055200
055300     MOVE SPACES TO WS-LINEA-DIA
055400
055500     STRING WS-FZ-MES             DELIMITED BY SIZE
055600            '/'                   DELIMITED BY SIZE
055700            WS-FZ-DIA             DELIMITED BY SIZE
055800            ' '                   DELIMITED BY SIZE
055900        INTO WS-LINEA-DIA
056000     END-STRING
056100
056200     IF WS-TD-ARRIVAL-TIME (WS-IDX-DIA) NOT EQUAL SPACES
056300        MOVE WS-TD-ARR-HORA (WS-IDX-DIA)    TO WS-HH-EDIT
056400        MOVE WS-TD-ARR-MINUTOS (WS-IDX-DIA) TO WS-MI-EDIT
056500        STRING WS-LINEA-DIA         DELIMITED BY SPACE
056600               ' '                  DELIMITED BY SIZE
056700               WS-HH-EDIT           DELIMITED BY SIZE
056800               ':'                  DELIMITED BY SIZE
056900               WS-MI-EDIT           DELIMITED BY SIZE
057000           INTO WS-LINEA-DIA
057100        END-STRING
057200        IF WS-TD-ARRIVAL-EDIT (WS-IDX-DIA) EQUAL '1'
057300           STRING WS-LINEA-DIA   DELIMITED BY SPACE
057400                  ' '            DELIMITED BY SIZE
057500                  CT-TXT-EDITADO DELIMITED BY SIZE
057600              INTO WS-LINEA-DIA
057700           END-STRING
057800        END-IF
057900     END-IF
058000
058100     STRING WS-LINEA-DIA      DELIMITED BY SPACE
058200            ' '               DELIMITED BY SIZE
058300            CT-TXT-SEPARADOR  DELIMITED BY SIZE
058400        INTO WS-LINEA-DIA
058500     END-STRING
058600
058700     IF WS-TD-CLOCKOUT-TIME (WS-IDX-DIA) NOT EQUAL SPACES
058800        MOVE WS-TD-CLO-HORA (WS-IDX-DIA)    TO WS-HH-EDIT
058900        MOVE WS-TD-CLO-MINUTOS (WS-IDX-DIA) TO WS-MI-EDIT
059000        STRING WS-LINEA-DIA         DELIMITED BY SPACE
059100               ' '                  DELIMITED BY SIZE
059200               WS-HH-EDIT           DELIMITED BY SIZE
059300               ':'                  DELIMITED BY SIZE
059400               WS-MI-EDIT           DELIMITED BY SIZE
059500           INTO WS-LINEA-DIA
059600        END-STRING
059700        IF WS-TD-CLOCKOUT-EDIT (WS-IDX-DIA) EQUAL '1'
059800           STRING WS-LINEA-DIA   DELIMITED BY SPACE
059900                  ' '            DELIMITED BY SIZE
060000                  CT-TXT-EDITADO DELIMITED BY SIZE
060100              INTO WS-LINEA-DIA
060200           END-STRING
060300        END-IF
060400     END-IF
060500
060600     IF WS-ANOTACION NOT EQUAL SPACES
060700        STRING WS-LINEA-DIA   DELIMITED BY SPACE
060800               ' '            DELIMITED BY SIZE
060900               WS-ANOTACION   DELIMITED BY SPACE
061000           INTO WS-LINEA-DIA
061100        END-STRING
061200     END-IF
061300
061400     MOVE WS-LINEA-DIA TO REG-REPORT
061500
061600     .
061700 2700-FORMATEA-LINEA-EXIT.
061800     EXIT.
061900
062000*****************************************************************
062100*     2750-DIA-SEMANA  (CONGRUENCIA DE ZELLER, SIN FUNCTIONS)    *
062200*****************************************************************
062300 2750-DIA-SEMANA.
062400
062500     MOVE WS-FZ-ANIO  TO WS-Z-YEAR
062600     MOVE WS-FZ-MES   TO WS-Z-MONTH
062700     MOVE WS-FZ-DIA   TO WS-Z-DAY
062800
062900     IF WS-Z-MONTH LESS THAN 3
063000        ADD 12 TO WS-Z-MONTH
063100        SUBTRACT 1 FROM WS-Z-YEAR
063200     END-IF
063300
063400     DIVIDE WS-Z-YEAR BY 100 GIVING WS-Z-J REMAINDER WS-Z-K
063500
063600     COMPUTE WS-Z-T1 = (13 * (WS-Z-MONTH + 1)) / 5
063700     COMPUTE WS-Z-T2 = WS-Z-DAY + WS-Z-T1 + WS-Z-K
063800                       + (WS-Z-K / 4) + (WS-Z-J / 4)
063900                       + (5 * WS-Z-J)
064000
064100     DIVIDE WS-Z-T2 BY 7 GIVING WS-Z-H REMAINDER WS-Z-RESTO
064200
064300     IF WS-Z-RESTO EQUAL 0
064400        MOVE 7 TO WS-DOW
064500     ELSE
064600        MOVE WS-Z-RESTO TO WS-DOW
064700     END-IF
064800
064900     .
065000 2750-DIA-SEMANA-EXIT.
065100     EXIT.
065200
065300*****************************************************************
065400*                       2900-SIN-DATOS                          *
065500*****************************************************************
065600 2900-SIN-DATOS.
065700
065800     MOVE SPACES TO REG-REPORT
065900     MOVE CT-TXT-SIN-DATOS TO REG-REPORT
066000     WRITE REG-REPORT
066100     ADD 1 TO WS-LINEAS-ESCRITAS
066200
066300     .
066400 2900-SIN-DATOS-EXIT.
066500     EXIT.
066600
066700*****************************************************************
066800*                           9100-CLOSE-FILES                    *
066900*****************************************************************
067000 9100-CLOSE-FILES.
067100
067200     CLOSE LIST-REPORT-FILE
067300
067400     .
067500 9100-CLOSE-FILES-EXIT.
067600     EXIT.
067700
067800*****************************************************************
067900*                          3000-FIN                             *
068000*****************************************************************
068100 3000-FIN.
068200
068300     PERFORM 9100-CLOSE-FILES
068400        THRU 9100-CLOSE-FILES-EXIT
068500
068600     DISPLAY 'REGISTROS DE ASISTENCIA LEIDOS : ' WS-REG-LEIDOS
068700     DISPLAY 'DIAS ENCONTRADOS PARA EL MES   : '
068800              WS-DIAS-ENCONTRADOS
068900     DISPLAY 'LINEAS ESCRITAS EN EL LISTADO  : '
069000              WS-LINEAS-ESCRITAS
069100
069200     STOP RUN.
