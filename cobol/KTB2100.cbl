000100*****************************************************************
000200* Program name:    KTB2100                                      *
000300* Original author: mcordero.                                   *
000400*                                                                *
000500* Maintenance Log                                                *
000600* Date       Author        Maintenance Requirement.              *
000700* ---------- ------------  -------------------------------------*
000800* 06/02/1992 mcordero      Initial version.  Correccion manual  *
000900*                          de marcas de asistencia mal          *
001000*                          registradas.                          *
001100* 15/09/1994 rherrera      Se agrega el alta de la marca cuando  *
001200*                          todavia no existia.                  *
001300* 28/01/1999 dfigueroa     Y2K - PARM-YEAR pasa a manejar el     *
001400*                          anio con 4 digitos.                  *
001500* 03/12/2002 avargas       KT-058 Se marca siempre EDIT-FLG en   *
001600*                          ON para toda correccion, alta o       *
001700*                          modificacion.                         *
001800* 09/08/2026 rherrera      KT-127 Reescrito sobre SUBUO2 para    *
001900*                          el nuevo maestro de asistencia.       *
002000* 09/08/2026 rherrera      KT-132 KTECATT0 traia el FILLER corto *
002100*                          (38 bytes en vez de 40); se corrige.  *
002200* 09/08/2026 rherrera      KT-133 1000-INICIO se parte en pasos  *
002300*                          (1010/1020) dentro del mismo rango    *
002400*                          PERFORM...THRU, al estilo del taller. *
002500*****************************************************************
002600*                                                                *
002700*          I D E N T I F I C A T I O N  D I V I S I O N         *
002800*                                                                *
002900*****************************************************************
003000 IDENTIFICATION DIVISION.
003100 PROGRAM-ID.  KTB2100.
003200 AUTHOR. MARIA CORDERO.
003300 INSTALLATION. DEPARTAMENTO DE SISTEMAS - CONTROL DE ASISTENCIA.
003400 DATE-WRITTEN. 06/02/1992.
003500 DATE-COMPILED. 09/08/2026.
003600 SECURITY. CONFIDENTIAL.
003700*****************************************************************
003800*                                                                *
003900*             E N V I R O N M E N T   D I V I S I O N           *
004000*                                                                *
004100*****************************************************************
004200 ENVIRONMENT DIVISION.
004300
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600        C01 IS TOP-OF-FORM.
004700
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT PARM-FILE    ASSIGN       TO PARMFILE
005100                         FILE STATUS  IS WS-FILE-STATUS.
005200     SELECT CORRECTION-FILE
005300                         ASSIGN       TO CORFILE
005400                         FILE STATUS  IS WS-FILE-STATUS.
005500     SELECT OLD-ATTENDANCE-FILE
005600                         ASSIGN       TO ATTOLD
005700                         FILE STATUS  IS WS-FILE-STATUS.
005800     SELECT NEW-ATTENDANCE-FILE
005900                         ASSIGN       TO ATTNEW
006000                         FILE STATUS  IS WS-FILE-STATUS.
006100     SELECT RESPONSE-FILE
006200                         ASSIGN       TO RSPFILE
006300                         FILE STATUS  IS WS-FILE-STATUS.
006400
006500*****************************************************************
006600*                                                                *
006700*                      D A T A   D I V I S I O N                *
006800*                                                                *
006900*****************************************************************
007000 DATA DIVISION.
007100 FILE SECTION.
007200
007300 FD  PARM-FILE
007400     RECORDING MODE IS F
007500     RECORD CONTAINS 4 CHARACTERS.
007600 01  REG-PARM.
007700     05 PARM-YEAR                      PIC 9(04).
007800
007900 FD  CORRECTION-FILE
008000     RECORDING MODE IS F
008100     RECORD CONTAINS 24 CHARACTERS.
008200 01  REG-CORRECTION.
008300     COPY KTECCOR0.
008400
008500 FD  OLD-ATTENDANCE-FILE
008600     RECORDING MODE IS F
008700     RECORD CONTAINS 40 CHARACTERS.
008800 01  REG-OLD-ATTENDANCE.
008900     COPY KTECATT0.
009000
009100 FD  NEW-ATTENDANCE-FILE
009200     RECORDING MODE IS F
009300     RECORD CONTAINS 40 CHARACTERS.
009400 01  REG-NEW-ATTENDANCE.
009500     05 NAT0-USER-ID                   PIC 9(09).
009600     05 NAT0-ATTENDANCE-CD               PIC X(01).
009700     05 NAT0-ATTENDANCE-DAY              PIC X(08).
009800     05 NAT0-ATTENDANCE-DAY-R REDEFINES
009900        NAT0-ATTENDANCE-DAY.
010000        10 NAT0-DAY-ANIO                 PIC 9(04).
010100        10 NAT0-DAY-MES                  PIC 9(02).
010200        10 NAT0-DAY-DIA                  PIC 9(02).
010300     05 NAT0-ATTENDANCE-TIME             PIC X(12).
010400     05 NAT0-ATTENDANCE-TIME-R REDEFINES
010500        NAT0-ATTENDANCE-TIME.
010600        10 NAT0-TIME-ANIO                PIC 9(04).
010700        10 NAT0-TIME-MES                 PIC 9(02).
010800        10 NAT0-TIME-DIA                 PIC 9(02).
010900        10 NAT0-TIME-HORA                PIC 9(02).
011000        10 NAT0-TIME-MINUTOS             PIC 9(02).
011100     05 NAT0-EDIT-FLG                    PIC X(01).
011200     05 FILLER                          PIC X(09).
011300
011400 FD  RESPONSE-FILE
011500     RECORDING MODE IS F
011600     RECORD CONTAINS 64 CHARACTERS.
011700 01  REG-RESPONSE.
011800     COPY KTECRSP0.
011900
012000 WORKING-STORAGE SECTION.
012100*****************************************************************
012200*                    DEFINICION DE SWITCHES                     *
012300*****************************************************************
012400 01  SW-SWITCHES.
012500     05 WS-FILE-STATUS                 PIC X(02) VALUE SPACE.
012600        88 FS-88-OK                              VALUE '00'.
012700     05 WS-FIN-COR                     PIC X(02) VALUE 'NN'.
012800        88 FS-EOF-COR                              VALUE '10'.
012900     05 WS-FIN-ATT                     PIC X(02) VALUE 'NN'.
013000        88 FS-EOF-ATT                              VALUE '10'.
013100     05 WS-ENCONTRADO-MARCA            PIC X(01) VALUE 'N'.
013200        88 ENCONTRADO-MARCA-88-SI                 VALUE 'S'.
013300
013400*****************************************************************
013500*                    DEFINICION DE CONTADORES                   *
013600*****************************************************************
013700 01  CN-CONTADORES.
013800     05 WS-REG-LEIDOS-ATT               PIC 9(07) COMP.
013900     05 WS-REG-LEIDOS-COR               PIC 9(05) COMP.
014000     05 WS-CORRECCIONES-ALTA            PIC 9(05) COMP.
014100     05 WS-CORRECCIONES-MODIF           PIC 9(05) COMP.
014200
014300*****************************************************************
014400*   TABLA EN MEMORIA DE LAS MARCAS DE ASISTENCIA YA GRABADAS     *
014500*   (SUSTITUYE EL INDICE NATIVO QUE EL SISTEMA ORIGEN NO TIENE   *
014600*   PARA ESTE ARCHIVO -- SE RECORRE TODA EN MEMORIA).            *
014700*****************************************************************
014800 01  WS-MAXIMO-ATT                      PIC 9(05) COMP
014900                                        VALUE 9999.
015000
015100 01  WS-NUM-ATT                         PIC 9(05) COMP
015200                                        VALUE ZEROS.
015300
015400 01  WS-TABLA-ATT.
015500     05 WS-AT-ENTRADA OCCURS 9999 TIMES
015600                       INDEXED BY WS-IDX-AT.
015700        10 WS-AT-USER-ID                PIC 9(09).
015800        10 WS-AT-ATTENDANCE-CD           PIC X(01).
015900        10 WS-AT-ATTENDANCE-DAY          PIC X(08).
016000        10 WS-AT-ATTENDANCE-TIME         PIC X(12).
016100        10 WS-AT-EDIT-FLG                PIC X(01).
016200
016300 01  WS-INDICES.
016400     05 WS-IDX-ENCONTRADO               PIC 9(05) COMP
016500                                        VALUE ZEROS.
016600     05 WS-IDX-REESCRIBE                PIC 9(05) COMP
016700                                        VALUE ZEROS.
016800
016900*****************************************************************
017000*                 AREA DE TRABAJO DE LA CORRECCION               *
017100*****************************************************************
017200 01  WS-FECHA-OBJETIVO.
017300     05 WS-FO-ANIO                      PIC 9(04).
017400     05 WS-FO-MES                       PIC 9(02).
017500     05 WS-FO-DIA                       PIC 9(02).
017600
017700 01  WS-NUEVO-TIMESTAMP.
017800     05 WS-NT-ANIO                      PIC 9(04).
017900     05 WS-NT-MES                       PIC 9(02).
018000     05 WS-NT-DIA                       PIC 9(02).
018100     05 WS-NT-HORA                      PIC 9(02).
018200     05 WS-NT-MINUTOS                   PIC 9(02).
018300
018400 01  WS-VARIABLE.
018500     05 WS-MENSAJE                      PIC X(50) VALUE SPACE.
018600
018700*****************************************************************
018800*                                                                *
018900*              P R O C E D U R E   D I V I S I O N              *
019000*                                                                *
019100*****************************************************************
019200 PROCEDURE DIVISION.
019300
019400*****************************************************************
019500*                        0000-MAINLINE                          *
019600*****************************************************************
019700 0000-MAINLINE.
019800
019900     PERFORM 1000-INICIO
020000        THRU 1000-INICIO-EXIT
020100
020200     PERFORM 2000-PROCESO
020300        THRU 2000-PROCESO-EXIT
020400        UNTIL FS-EOF-COR
020500
020600     PERFORM 2800-GRABA-ATTENDANCE
020700        THRU 2800-GRABA-ATTENDANCE-EXIT
020800
020900     PERFORM 3000-FIN.
021000
021100*****************************************************************
021200*                        1000-INICIO                            *
021300*****************************************************************
021400 1000-INICIO.
021500
021600     MOVE ZEROS TO WS-REG-LEIDOS-ATT
021700     MOVE ZEROS TO WS-REG-LEIDOS-COR
021800     MOVE ZEROS TO WS-CORRECCIONES-ALTA
021900     MOVE ZEROS TO WS-CORRECCIONES-MODIF
022000
022100     OPEN INPUT  PARM-FILE
022200     IF NOT FS-88-OK
022300        DISPLAY 'ERROR OPEN PARMFILE CODE: ' WS-FILE-STATUS
022400        PERFORM 3000-FIN
022500     END-IF
022600     READ PARM-FILE
022700          AT END
022800          DISPLAY 'PARMFILE SIN REGISTRO DE CONTROL'
022900          PERFORM 3000-FIN
023000     END-READ
023100     MOVE PARM-YEAR TO WS-FO-ANIO
023200     MOVE PARM-YEAR TO WS-NT-ANIO
023300     CLOSE PARM-FILE
023400
023500     .
023600*****************************************************************
023700*   1010-ABRE-ARCHIVOS (CONTINUA EL RANGO DE 1000-INICIO)        *
023800*****************************************************************
023900 1010-ABRE-ARCHIVOS.
024000
024100     OPEN INPUT  CORRECTION-FILE
024200     IF NOT FS-88-OK
024300        DISPLAY 'ERROR OPEN CORFILE CODE: ' WS-FILE-STATUS
024400        PERFORM 3000-FIN
024500     END-IF
024600
024700     OPEN INPUT  OLD-ATTENDANCE-FILE
024800     IF NOT FS-88-OK
024900        DISPLAY 'ERROR OPEN ATTOLD CODE: ' WS-FILE-STATUS
025000        PERFORM 3000-FIN
025100     END-IF
025200
025300     OPEN OUTPUT RESPONSE-FILE
025400     IF NOT FS-88-OK
025500        DISPLAY 'ERROR OPEN RSPFILE CODE: ' WS-FILE-STATUS
025600        PERFORM 3000-FIN
025700     END-IF
025800
025900     .
026000*****************************************************************
026100*   1020-PREPARA-PROCESO (CONTINUA EL RANGO DE 1000-INICIO)     *
026200*****************************************************************
026300 1020-PREPARA-PROCESO.
026400
026500     PERFORM 1100-CARGA-ATTENDANCE
026600        THRU 1100-CARGA-ATTENDANCE-EXIT
026700
026800     CLOSE OLD-ATTENDANCE-FILE
026900
027000     OPEN OUTPUT NEW-ATTENDANCE-FILE
027100     IF NOT FS-88-OK
027200        DISPLAY 'ERROR OPEN ATTNEW CODE: ' WS-FILE-STATUS
027300        PERFORM 3000-FIN
027400     END-IF
027500
027600     PERFORM 2100-LEE-CORRECCION
027700        THRU 2100-LEE-CORRECCION-EXIT
027800
027900     .
028000 1000-INICIO-EXIT.
028100     EXIT.
028200
028300*****************************************************************
028400*   1100-CARGA-ATTENDANCE (CARGA EN MEMORIA TODA LA ASISTENCIA)  *
028500*****************************************************************
028600 1100-CARGA-ATTENDANCE.
028700
028800     PERFORM 1110-LEE-UNA-ATTENDANCE
028900        THRU 1110-LEE-UNA-ATTENDANCE-EXIT
029000        UNTIL FS-EOF-ATT
029100
029200     .
029300 1100-CARGA-ATTENDANCE-EXIT.
029400     EXIT.
029500
029600 1110-LEE-UNA-ATTENDANCE.
029700
029800     READ OLD-ATTENDANCE-FILE
029900          AT END
030000          SET FS-EOF-ATT TO TRUE
030100          NOT AT END
030200          ADD 1 TO WS-REG-LEIDOS-ATT
030300          IF WS-NUM-ATT LESS THAN WS-MAXIMO-ATT
030400             ADD 1 TO WS-NUM-ATT
030500             SET WS-IDX-AT TO WS-NUM-ATT
030600             MOVE ATT0-USER-ID        TO WS-AT-USER-ID (WS-IDX-AT)
030700             MOVE ATT0-ATTENDANCE-CD  TO
030800                  WS-AT-ATTENDANCE-CD (WS-IDX-AT)
030900             MOVE ATT0-ATTENDANCE-DAY TO
031000                  WS-AT-ATTENDANCE-DAY (WS-IDX-AT)
031100             MOVE ATT0-ATTENDANCE-TIME TO
031200                  WS-AT-ATTENDANCE-TIME (WS-IDX-AT)
031300             MOVE ATT0-EDIT-FLG       TO
031400                  WS-AT-EDIT-FLG (WS-IDX-AT)
031500          END-IF
031600     END-READ
031700
031800     .
031900 1110-LEE-UNA-ATTENDANCE-EXIT.
032000     EXIT.
032100
032200*****************************************************************
032300*                        2000-PROCESO                           *
032400*****************************************************************
032500 2000-PROCESO.
032600
032700     MOVE COR0-TARGET-MES TO WS-FO-MES
032800     MOVE COR0-TARGET-DIA TO WS-FO-DIA
032900     MOVE COR0-TARGET-MES TO WS-NT-MES
033000     MOVE COR0-TARGET-DIA TO WS-NT-DIA
033100     MOVE COR0-NEW-HORA    TO WS-NT-HORA
033200     MOVE COR0-NEW-MINUTOS TO WS-NT-MINUTOS
033300
033400     PERFORM 2200-BUSCA-MARCA
033500        THRU 2200-BUSCA-MARCA-EXIT
033600
033700     IF ENCONTRADO-MARCA-88-SI
033800        SET WS-IDX-AT TO WS-IDX-ENCONTRADO
033900        MOVE WS-NUEVO-TIMESTAMP TO
034000             WS-AT-ATTENDANCE-TIME (WS-IDX-AT)
034100        MOVE '1' TO WS-AT-EDIT-FLG (WS-IDX-AT)
034200        ADD 1 TO WS-CORRECCIONES-MODIF
034300        MOVE 'MARCA CORREGIDA' TO WS-MENSAJE
034400     ELSE
034500        PERFORM 2500-AGREGA-MARCA
034600           THRU 2500-AGREGA-MARCA-EXIT
034700        ADD 1 TO WS-CORRECCIONES-ALTA
034800        MOVE 'MARCA DADA DE ALTA POR CORRECCION' TO WS-MENSAJE
034900     END-IF
035000
035100     PERFORM 2700-ESCRIBE-RESPUESTA
035200        THRU 2700-ESCRIBE-RESPUESTA-EXIT
035300
035400     PERFORM 2100-LEE-CORRECCION
035500        THRU 2100-LEE-CORRECCION-EXIT
035600
035700     .
035800 2000-PROCESO-EXIT.
035900     EXIT.
036000
036100*****************************************************************
036200*                      2100-LEE-CORRECCION                      *
036300*****************************************************************
036400 2100-LEE-CORRECCION.
036500
036600     READ CORRECTION-FILE
036700          AT END
036800          SET FS-EOF-COR TO TRUE
036900          NOT AT END
037000          ADD 1 TO WS-REG-LEIDOS-COR
037100     END-READ
037200
037300     .
037400 2100-LEE-CORRECCION-EXIT.
037500     EXIT.
037600
037700*****************************************************************
037800*   2200-BUSCA-MARCA (UBICA LA MARCA A CORREGIR, SI YA EXISTE)   *
037900*****************************************************************
038000 2200-BUSCA-MARCA.
038100
038200     MOVE 'N' TO WS-ENCONTRADO-MARCA
038300     MOVE ZEROS TO WS-IDX-ENCONTRADO
038400
038500     SET WS-IDX-AT TO 1
038600     PERFORM 2250-REVISA-UNA-ENTRADA
038700        THRU 2250-REVISA-UNA-ENTRADA-EXIT
038800        VARYING WS-IDX-AT FROM 1 BY 1
038900        UNTIL WS-IDX-AT GREATER WS-NUM-ATT
039000           OR ENCONTRADO-MARCA-88-SI
039100
039200     .
039300 2200-BUSCA-MARCA-EXIT.
039400     EXIT.
039500
039600 2250-REVISA-UNA-ENTRADA.
039700
039800     IF WS-AT-USER-ID (WS-IDX-AT) EQUAL COR0-USER-ID
039900        AND WS-AT-ATTENDANCE-CD (WS-IDX-AT) EQUAL
040000            COR0-ATTENDANCE-CD
040100        AND WS-AT-ATTENDANCE-DAY (WS-IDX-AT) EQUAL
040200            WS-FECHA-OBJETIVO
040300        MOVE 'S' TO WS-ENCONTRADO-MARCA
040400        MOVE WS-IDX-AT TO WS-IDX-ENCONTRADO
040500     END-IF
040600
040700     .
040800 2250-REVISA-UNA-ENTRADA-EXIT.
040900     EXIT.
041000
041100*****************************************************************
041200*   2500-AGREGA-MARCA (AGREGA LA MARCA AL FINAL DE LA TABLA      *
041300*   CUANDO LA CORRECCION LLEGA SOBRE UN DIA SIN REGISTRO)        *
041400*****************************************************************
041500 2500-AGREGA-MARCA.
041600
041700     IF WS-NUM-ATT LESS THAN WS-MAXIMO-ATT
041800        ADD 1 TO WS-NUM-ATT
041900        SET WS-IDX-AT TO WS-NUM-ATT
042000        MOVE COR0-USER-ID        TO WS-AT-USER-ID (WS-IDX-AT)
042100        MOVE COR0-ATTENDANCE-CD  TO
042200             WS-AT-ATTENDANCE-CD (WS-IDX-AT)
042300        MOVE WS-FECHA-OBJETIVO   TO
042400             WS-AT-ATTENDANCE-DAY (WS-IDX-AT)
042500        MOVE WS-NUEVO-TIMESTAMP  TO
042600             WS-AT-ATTENDANCE-TIME (WS-IDX-AT)
042700        MOVE '1' TO WS-AT-EDIT-FLG (WS-IDX-AT)
042800     END-IF
042900
043000     .
043100 2500-AGREGA-MARCA-EXIT.
043200     EXIT.
043300
043400*****************************************************************
043500*                   2700-ESCRIBE-RESPUESTA                      *
043600*****************************************************************
043700 2700-ESCRIBE-RESPUESTA.
043800
043900     MOVE COR0-USER-ID          TO RSP0-USER-ID
044000     MOVE COR0-ATTENDANCE-CD    TO RSP0-EVENT-CD
044100     MOVE '1'                   TO RSP0-RESULT-CD
044200     MOVE WS-MENSAJE            TO RSP0-MESSAGE
044300
044400     WRITE REG-RESPONSE
044500
044600     .
044700 2700-ESCRIBE-RESPUESTA-EXIT.
044800     EXIT.
044900
045000*****************************************************************
045100*   2800-GRABA-ATTENDANCE (REESCRIBE EL MAESTRO DE ASISTENCIA    *
045200*   COMPLETO, CON LAS MARCAS NUEVAS Y LAS CORREGIDAS)           *
045300*****************************************************************
045400 2800-GRABA-ATTENDANCE.
045500
045600     MOVE ZEROS TO WS-IDX-REESCRIBE
045700
045800     PERFORM 2850-ESCRIBE-UNA-MARCA
045900        THRU 2850-ESCRIBE-UNA-MARCA-EXIT
046000        VARYING WS-IDX-REESCRIBE FROM 1 BY 1
046100        UNTIL WS-IDX-REESCRIBE GREATER WS-NUM-ATT
046200
046300     .
046400 2800-GRABA-ATTENDANCE-EXIT.
046500     EXIT.
046600
046700 2850-ESCRIBE-UNA-MARCA.
046800
046900     SET WS-IDX-AT TO WS-IDX-REESCRIBE
047000     MOVE WS-AT-USER-ID (WS-IDX-AT)        TO NAT0-USER-ID
047100     MOVE WS-AT-ATTENDANCE-CD (WS-IDX-AT)   TO NAT0-ATTENDANCE-CD
047200     MOVE WS-AT-ATTENDANCE-DAY (WS-IDX-AT)  TO
047300          NAT0-ATTENDANCE-DAY
047400     MOVE WS-AT-ATTENDANCE-TIME (WS-IDX-AT) TO
047500          NAT0-ATTENDANCE-TIME
047600     MOVE WS-AT-EDIT-FLG (WS-IDX-AT)        TO NAT0-EDIT-FLG
047700
047800     WRITE REG-NEW-ATTENDANCE
047900
048000     .
048100 2850-ESCRIBE-UNA-MARCA-EXIT.
048200     EXIT.
048300
048400*****************************************************************
048500*                       9100-CLOSE-FILES                        *
048600*****************************************************************
048700 9100-CLOSE-FILES.
048800
048900     CLOSE CORRECTION-FILE
049000     CLOSE NEW-ATTENDANCE-FILE
049100     CLOSE RESPONSE-FILE
049200
049300     .
049400 9100-CLOSE-FILES-EXIT.
049500     EXIT.
049600
049700*****************************************************************
049800*                          3000-FIN                             *
049900*****************************************************************
050000 3000-FIN.
050100
050200     PERFORM 9100-CLOSE-FILES
050300        THRU 9100-CLOSE-FILES-EXIT
050400
050500     DISPLAY 'REGISTROS DE ASISTENCIA LEIDOS: ' WS-REG-LEIDOS-ATT
050600     DISPLAY 'CORRECCIONES LEIDAS            : '
050700              WS-REG-LEIDOS-COR
050800     DISPLAY 'CORRECCIONES CON ALTA          : '
050900              WS-CORRECCIONES-ALTA
051000     DISPLAY 'CORRECCIONES CON MODIFICACION  : '
051100              WS-CORRECCIONES-MODIF
051200
051300     STOP RUN.
