000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  KTECEVT0                                   *
000400*                                                                *
000500* DESCRIPCION:  EVENTO DE MARCADO (ENTRADA O SALIDA) TAL COMO    *
000600*               LLEGA AL LOTE DESDE EL RELOJ CHECADOR O DESDE    *
000700*               LA CARGA MANUAL DE NOVEDADES.                   *
000800*                                                                *
000900* -------------------------------------------------------------- *
001000*                                                                *
001100*           LONGITUD : 24 POSICIONES.                            *
001200*           PREFIJO  : EVT0.                                     *
001300*                                                                *
001400******************************************************************
001500* 09/08/2026 RHERRERA    KT-125 VERSION INICIAL - REGISTRO DE    *
001600*                        ENTRADA/SALIDA DE ASISTENCIA.           *
001700******************************************************************
001800
001900     05 KTECEVT0.
002000        10 EVT0-USER-ID                   PIC 9(09).
002100        10 EVT0-EVENT-CD                   PIC X(01).
002200           88 EVT0-88-ARRIVAL                       VALUE '1'.
002300           88 EVT0-88-CLOCKOUT                      VALUE '2'.
002400        10 EVT0-EVENT-TIMESTAMP            PIC X(12).
002500        10 EVT0-EVENT-TIMESTAMP-R REDEFINES
002600           EVT0-EVENT-TIMESTAMP.
002700           15 EVT0-TS-FECHA.
002800              20 EVT0-TS-ANIO              PIC 9(04).
002900              20 EVT0-TS-MES               PIC 9(02).
003000              20 EVT0-TS-DIA               PIC 9(02).
003100           15 EVT0-TS-HORAMIN.
003200              20 EVT0-TS-HORA              PIC 9(02).
003300              20 EVT0-TS-MINUTOS           PIC 9(02).
003400        10 FILLER                          PIC X(02).
003500******************************************************************
003600* EL NUMERO DE CAMPOS DESCRITOS POR ESTA DECLARACION ES 3        *
003700* LA LONGITUD DE REGISTRO DESCRITA POR ESTA DECLARACION ES 24    *
003800******************************************************************
