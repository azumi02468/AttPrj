000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  KTECATT0                                   *
000400*                                                                *
000500* DESCRIPCION:  REGISTRO DE ASISTENCIA (MARCADO DE ENTRADA Y     *
000600*               SALIDA) -- UNA LINEA POR EMPLEADO/DIA/TIPO.      *
000700*                                                                *
000800* -------------------------------------------------------------- *
000900*                                                                *
001000*           LONGITUD : 40 POSICIONES.                            *
001100*           PREFIJO  : ATT0.                                     *
001200*                                                                *
001300******************************************************************
001400* 18/03/2023 GFORRICH    VERSION INICIAL.                        *
001500* 09/08/2026 RHERRERA    KT-118 SE AGREGA DESGLOSE DE FECHA Y    *
001600*                        HORA PARA LAS COMPARACIONES DE RULE 1.  *
001700* 09/08/2026 RHERRERA    KT-131 EL FILLER QUEDABA EN X(07) Y EL  *
001800*                        REGISTRO SUMABA 38, NO 40; SE CORRIGE   *
001900*                        A X(09) PARA CUADRAR CON LOS 40 BYTES   *
002000*                        FISICOS QUE ESCRIBE EL MAESTRO NAT0.    *
002100******************************************************************
002200
002300     05 KTECATT0.
002400        10 ATT0-USER-ID                   PIC 9(09).
002500        10 ATT0-ATTENDANCE-CD              PIC X(01).
002600           88 ATT0-88-ARRIVAL                       VALUE '1'.
002700           88 ATT0-88-CLOCKOUT                      VALUE '2'.
002800        10 ATT0-ATTENDANCE-DAY             PIC X(08).
002900        10 ATT0-ATTENDANCE-DAY-R REDEFINES
003000           ATT0-ATTENDANCE-DAY.
003100           15 ATT0-DAY-ANIO                PIC 9(04).
003200           15 ATT0-DAY-MES                 PIC 9(02).
003300           15 ATT0-DAY-DIA                 PIC 9(02).
003400        10 ATT0-ATTENDANCE-TIME            PIC X(12).
003500        10 ATT0-ATTENDANCE-TIME-R REDEFINES
003600           ATT0-ATTENDANCE-TIME.
003700           15 ATT0-TIME-ANIO                PIC 9(04).
003800           15 ATT0-TIME-MES                 PIC 9(02).
003900           15 ATT0-TIME-DIA                 PIC 9(02).
004000           15 ATT0-TIME-HORA                PIC 9(02).
004100           15 ATT0-TIME-MINUTOS             PIC 9(02).
004200        10 ATT0-EDIT-FLG                   PIC X(01).
004300           88 ATT0-88-EDITED                        VALUE '1'.
004400           88 ATT0-88-ORIGINAL                       VALUE '0'.
004500        10 FILLER                          PIC X(09).
004600******************************************************************
004700* EL NUMERO DE CAMPOS DESCRITOS POR ESTA DECLARACION ES 5        *
004800* LA LONGITUD DE REGISTRO DESCRITA POR ESTA DECLARACION ES 40    *
004900******************************************************************
