000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  KTECCOR0                                   *
000400*                                                                *
000500* DESCRIPCION:  SOLICITUD DE CORRECCION DE UNA MARCA YA          *
000600*               REGISTRADA (O A REGISTRAR) -- LLEGA DESDE LA     *
000700*               PANTALLA DE EDICION DE ASISTENCIA.               *
000800*                                                                *
000900* -------------------------------------------------------------- *
001000*                                                                *
001100*           LONGITUD : 24 POSICIONES.                            *
001200*           PREFIJO  : COR0.                                     *
001300*                                                                *
001400******************************************************************
001500* 09/08/2026 RHERRERA    KT-127 VERSION INICIAL - CORRECCION DE  *
001600*                        MARCAS DE ASISTENCIA.                   *
001700******************************************************************
001800
001900     05 KTECCOR0.
002000        10 COR0-USER-ID                   PIC 9(09).
002100        10 COR0-ATTENDANCE-CD              PIC X(01).
002200           88 COR0-88-ARRIVAL                       VALUE '1'.
002300           88 COR0-88-CLOCKOUT                      VALUE '2'.
002400        10 COR0-TARGET-MMDD                PIC 9(04).
002500        10 COR0-TARGET-MMDD-R REDEFINES
002600           COR0-TARGET-MMDD.
002700           15 COR0-TARGET-MES              PIC 9(02).
002800           15 COR0-TARGET-DIA              PIC 9(02).
002900        10 COR0-NEW-TIME                   PIC 9(04).
003000        10 COR0-NEW-TIME-R REDEFINES
003100           COR0-NEW-TIME.
003200           15 COR0-NEW-HORA                PIC 9(02).
003300           15 COR0-NEW-MINUTOS             PIC 9(02).
003400        10 FILLER                          PIC X(06).
003500******************************************************************
003600* EL NUMERO DE CAMPOS DESCRITOS POR ESTA DECLARACION ES 4        *
003700* LA LONGITUD DE REGISTRO DESCRITA POR ESTA DECLARACION ES 24    *
003800******************************************************************
