000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  KTECALR0                                   *
000400*                                                                *
000500* DESCRIPCION:  REGISTRO DE ALERTA DE ASISTENCIA -- UNA LINEA    *
000600*               POR NOTIFICACION A DESPACHAR EN UN SCAN.         *
000700*                                                                *
000800* -------------------------------------------------------------- *
000900*                                                                *
001000*           LONGITUD : 42 POSICIONES.                            *
001100*           PREFIJO  : ALR0.                                     *
001200*                                                                *
001300******************************************************************
001400* 18/03/2023 GFORRICH    VERSION INICIAL.                        *
001500******************************************************************
001600
001700     05 KTECALR0.
001800        10 ALR0-LINE-ID                   PIC X(40).
001900        10 ALR0-ALERT-TYPE-CD              PIC X(01).
002000           88 ALR0-88-ARRIVAL-MISSING               VALUE '1'.
002100           88 ALR0-88-CLOCKOUT-MISSING              VALUE '2'.
002200        10 FILLER                          PIC X(01).
002300******************************************************************
002400* EL NUMERO DE CAMPOS DESCRITOS POR ESTA DECLARACION ES 3        *
002500* LA LONGITUD DE REGISTRO DESCRITA POR ESTA DECLARACION ES 42    *
002600******************************************************************
