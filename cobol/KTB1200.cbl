000100*****************************************************************
000200* Program name:    KTB1200                                      *
000300* Original author: rherrera.                                    *
000400*                                                                *
000500* Maintenance Log                                                *
000600* Date       Author        Maintenance Requirement.              *
000700* ---------- ------------  -------------------------------------*
000800* 04/06/1990 rherrera      Initial version.  Scan periodico de  *
000900*                          marcaciones faltantes.                *
001000* 21/01/1992 jgomez        Se agrega la ventana de alerta propia *
001100*                          (antes se usaba el horario normal).  *
001200* 09/09/1995 mcordero      Se agrega el historial de las dos     *
001300*                          ultimas alertas para no repetir el   *
001400*                          aviso en el scan siguiente.           *
001500* 17/03/1998 dfigueroa     Y2K - SCAN-DATE pasa a manejar el     *
001600*                          anio con 4 digitos.                  *
001700* 08/10/2003 lsoto         KT-071 El scan ahora respeta el       *
001800*                          indicador general de alertas ON/OFF. *
001900* 09/08/2026 rherrera      KT-121 Reescrito sobre NE1C1100/1101  *
002000*                          para el nuevo maestro de alertas.    *
002100* 09/08/2026 rherrera      KT-129 PARMFILE ahora recibe la       *
002200*                          ventana BEGIN/END del scan (antes     *
002300*                          llegaba un solo instante); el         *
002400*                          historial de alertas guarda el        *
002500*                          timestamp del checkpoint despachado   *
002600*                          -no solo el tipo- para que una alerta *
002700*                          vieja no bloquee el aviso de otro dia,*
002800*                          y se separan las ventanas de entrada  *
002900*                          y de salida.                          *
003000* 09/08/2026 rherrera      KT-130 El chequeo de dia habil estaba *
003100*                          gateando la ventana de alerta -la     *
003200*                          regla no lo pide- y se quita.  El     *
003300*                          historial de checkpoints despachados  *
003400*                          era por empleado; pasa a ser un solo  *
003500*                          registro por corrida, ya que hay solo *
003600*                          dos checkpoints posibles por dia para *
003700*                          toda la empresa.                      *
003800* 09/08/2026 rherrera      KT-132 KTECATT0 traia el FILLER corto *
003900*                          (38 bytes en vez de 40); se corrige.  *
004000* 09/08/2026 rherrera      KT-133 1000-INICIO se parte en pasos  *
004100*                          (1010/1020/1030) dentro del mismo     *
004200*                          rango PERFORM...THRU, al estilo del   *
004300*                          taller.                                *
004400*****************************************************************
004500*                                                                *
004600*          I D E N T I F I C A T I O N  D I V I S I O N         *
004700*                                                                *
004800*****************************************************************
004900 IDENTIFICATION DIVISION.
005000 PROGRAM-ID.  KTB1200.
005100 AUTHOR. RAUL HERRERA.
005200 INSTALLATION. DEPARTAMENTO DE SISTEMAS - CONTROL DE ASISTENCIA.
005300 DATE-WRITTEN. 04/06/1990.
005400 DATE-COMPILED. 09/08/2026.
005500 SECURITY. CONFIDENTIAL.
005600*****************************************************************
005700*                                                                *
005800*             E N V I R O N M E N T   D I V I S I O N           *
005900*                                                                *
006000*****************************************************************
006100 ENVIRONMENT DIVISION.
006200
006300 CONFIGURATION SECTION.
006400 SPECIAL-NAMES.
006500        C01 IS TOP-OF-FORM.
006600
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900     SELECT PARM-FILE    ASSIGN       TO PARMFILE
007000                         FILE STATUS  IS WS-FILE-STATUS.
007100     SELECT ATTENDANCE-FILE
007200                         ASSIGN       TO ATTFILE
007300                         FILE STATUS  IS WS-FILE-STATUS.
007400     SELECT USER-FILE    ASSIGN       TO USRFILE
007500                         FILE STATUS  IS WS-FILE-STATUS.
007600     SELECT SETTING-FILE ASSIGN       TO SETFILE
007700                         FILE STATUS  IS WS-FILE-STATUS.
007800     SELECT OLD-HISTORY-FILE
007900                         ASSIGN       TO HISOLD
008000                         FILE STATUS  IS WS-FILE-STATUS.
008100     SELECT NEW-HISTORY-FILE
008200                         ASSIGN       TO HISNEW
008300                         FILE STATUS  IS WS-FILE-STATUS.
008400     SELECT ALERT-OUTPUT-FILE
008500                         ASSIGN       TO ALRFILE
008600                         FILE STATUS  IS WS-FILE-STATUS.
008700
008800*****************************************************************
008900*                                                                *
009000*                      D A T A   D I V I S I O N                *
009100*                                                                *
009200*****************************************************************
009300 DATA DIVISION.
009400 FILE SECTION.
009500
009600 FD  PARM-FILE
009700     RECORDING MODE IS F
009800     RECORD CONTAINS 34 CHARACTERS.
009900 01  REG-PARM.
010000     05 PARM-SCAN-DATE                 PIC 9(08).
010100     05 PARM-BEGIN-TIME                PIC 9(12).
010200     05 PARM-END-TIME                  PIC 9(12).
010300     05 FILLER                         PIC X(02).
010400
010500 FD  ATTENDANCE-FILE
010600     RECORDING MODE IS F
010700     RECORD CONTAINS 40 CHARACTERS.
010800 01  REG-ATTENDANCE.
010900     COPY KTECATT0.
011000
011100 FD  USER-FILE
011200     RECORDING MODE IS F
011300     RECORD CONTAINS 100 CHARACTERS.
011400 01  REG-USER.
011500     COPY KTECUSR0.
011600
011700 FD  SETTING-FILE
011800     RECORDING MODE IS F
011900     RECORD CONTAINS 25 CHARACTERS.
012000 01  REG-SETTING.
012100     COPY KTECSET0.
012200
012300 FD  OLD-HISTORY-FILE
012400     RECORDING MODE IS F
012500     RECORD CONTAINS 28 CHARACTERS.
012600 01  REG-OLD-HISTORY.
012700     COPY KTECHIS0.
012800
012900 FD  NEW-HISTORY-FILE
013000     RECORDING MODE IS F
013100     RECORD CONTAINS 28 CHARACTERS.
013200 01  REG-NEW-HISTORY.
013300     05 NHI0-ENTRADA-1.
013400        10 NHI0-TIPO-1                  PIC X(01).
013500        10 NHI0-CHECKPOINT-1            PIC 9(12).
013600     05 NHI0-ENTRADA-2.
013700        10 NHI0-TIPO-2                  PIC X(01).
013800        10 NHI0-CHECKPOINT-2            PIC 9(12).
013900     05 FILLER                          PIC X(02).
014000
014100 FD  ALERT-OUTPUT-FILE
014200     RECORDING MODE IS F
014300     RECORD CONTAINS 42 CHARACTERS.
014400 01  REG-ALERT-OUTPUT.
014500     COPY KTECALR0.
014600
014700 WORKING-STORAGE SECTION.
014800*****************************************************************
014900*                    DEFINICION DE SWITCHES                     *
015000*****************************************************************
015100 01  SW-SWITCHES.
015200     05 WS-FILE-STATUS                 PIC X(02) VALUE SPACE.
015300        88 FS-88-OK                              VALUE '00'.
015400     05 WS-FIN-USR                     PIC X(02) VALUE 'NN'.
015500        88 FIN-USR-88-SI                          VALUE '10'.
015600     05 WS-FIN-ATT                     PIC X(02) VALUE 'NN'.
015700        88 FS-EOF-ATT                              VALUE '10'.
015800     05 WS-ALERTAS-ACTIVAS             PIC X(01) VALUE 'N'.
015900        88 ALERTAS-88-ACTIVAS                     VALUE 'S'.
016000     05 WS-EN-VENTANA-ARRIVAL          PIC X(01) VALUE 'N'.
016100        88 VENTANA-88-ARRIVAL                     VALUE 'S'.
016200     05 WS-EN-VENTANA-CLOCKOUT         PIC X(01) VALUE 'N'.
016300        88 VENTANA-88-CLOCKOUT                    VALUE 'S'.
016400     05 WS-ARRIVAL-PRESENTE            PIC X(01) VALUE 'N'.
016500        88 ARRIVAL-88-PRESENTE                     VALUE 'S'.
016600     05 WS-CLOCKOUT-PRESENTE           PIC X(01) VALUE 'N'.
016700        88 CLOCKOUT-88-PRESENTE                    VALUE 'S'.
016800     05 WS-DEDUP-OK-ARRIVAL            PIC X(01) VALUE 'N'.
016900        88 DEDUP-88-OK-ARRIVAL                     VALUE 'S'.
017000     05 WS-DEDUP-OK-CLOCKOUT           PIC X(01) VALUE 'N'.
017100        88 DEDUP-88-OK-CLOCKOUT                    VALUE 'S'.
017200     05 WS-DISPATCHED-ARRIVAL          PIC X(01) VALUE 'N'.
017300        88 DISPATCHED-88-ARRIVAL                   VALUE 'S'.
017400     05 WS-DISPATCHED-CLOCKOUT         PIC X(01) VALUE 'N'.
017500        88 DISPATCHED-88-CLOCKOUT                  VALUE 'S'.
017600     05 WS-INICIO-COMPLETO             PIC X(01) VALUE 'N'.
017700        88 INICIO-88-COMPLETO                      VALUE 'S'.
017800
017900*****************************************************************
018000*                    DEFINICION DE CONTADORES                   *
018100*****************************************************************
018200 01  CN-CONTADORES.
018300     05 WS-REG-LEIDOS-ATT               PIC 9(07) COMP.
018400     05 WS-REG-LEIDOS-USR               PIC 9(07) COMP.
018500     05 WS-USUARIOS-PROCESADOS          PIC 9(07) COMP.
018600     05 WS-ENTRADAS-MARCAS              PIC 9(05) COMP.
018700     05 WS-ALERTAS-EMITIDAS             PIC 9(07) COMP.
018800
018900*****************************************************************
019000*    TABLA DE MARCAS DEL DIA DE SCAN (LOOKUP POR USER-ID)        *
019100*****************************************************************
019200 01  WS-MAXIMO-MARCAS                  PIC 9(05) COMP
019300                                        VALUE 9999.
019400
019500 01  WS-TABLA-MARCAS.
019600     05 WS-MK-ENTRADA OCCURS 9999 TIMES
019700                      INDEXED BY WS-IDX-MK.
019800        10 WS-MK-USER-ID                PIC 9(09).
019900        10 WS-MK-ARRIVAL                PIC X(01) VALUE 'N'.
020000        10 WS-MK-CLOCKOUT                PIC X(01) VALUE 'N'.
020100
020200
020300*****************************************************************
020400*                 VENTANA DE ALERTA Y HISTORIAL                 *
020500*****************************************************************
020600 01  WS-VENTANA.
020700     05 WS-CHECKPOINT-ARRIVAL           PIC X(12).
020800     05 WS-CHECKPOINT-CLOCKOUT          PIC X(12).
020900
021000 01  WS-HISTORIAL-GLOBAL.
021100     05 WS-HIS-TIPO-1                   PIC X(01) VALUE SPACE.
021200     05 WS-HIS-CHECKPOINT-1             PIC X(12) VALUE SPACES.
021300     05 WS-HIS-TIPO-2                   PIC X(01) VALUE SPACE.
021400     05 WS-HIS-CHECKPOINT-2             PIC X(12) VALUE SPACES.
021500
021600 01  WS-VARIABLE.
021700     05 WS-NECESITA-1                   PIC X(01) VALUE 'N'.
021800        88 NECESITA-88-ARRIVAL                     VALUE 'S'.
021900     05 WS-NECESITA-2                   PIC X(01) VALUE 'N'.
022000        88 NECESITA-88-CLOCKOUT                    VALUE 'S'.
022100     05 WS-ENCONTRADO-MARCA             PIC X(01) VALUE 'N'.
022200        88 ENCONTRADO-MARCA-88-SI                  VALUE 'S'.
022300     05 WS-TIPO-ALERTA-ACTUAL           PIC X(01) VALUE SPACE.
022400
022500*****************************************************************
022600*                                                                *
022700*              P R O C E D U R E   D I V I S I O N              *
022800*                                                                *
022900*****************************************************************
023000 PROCEDURE DIVISION.
023100
023200*****************************************************************
023300*                        0000-MAINLINE                          *
023400*****************************************************************
023500 0000-MAINLINE.
023600
023700     PERFORM 1000-INICIO
023800        THRU 1000-INICIO-EXIT
023900
024000     PERFORM 2000-PROCESO
024100        THRU 2000-PROCESO-EXIT
024200        UNTIL FIN-USR-88-SI
024300
024400     PERFORM 3000-FIN.
024500
024600*****************************************************************
024700*                        1000-INICIO                            *
024800*****************************************************************
024900 1000-INICIO.
025000
025100     MOVE ZEROS TO WS-REG-LEIDOS-ATT
025200     MOVE ZEROS TO WS-REG-LEIDOS-USR
025300     MOVE ZEROS TO WS-USUARIOS-PROCESADOS
025400     MOVE ZEROS TO WS-ENTRADAS-MARCAS
025500     MOVE ZEROS TO WS-ALERTAS-EMITIDAS
025600
025700     OPEN INPUT  PARM-FILE
025800     IF NOT FS-88-OK
025900        DISPLAY 'ERROR OPEN PARMFILE CODE: ' WS-FILE-STATUS
026000        PERFORM 3000-FIN
026100     END-IF
026200     READ PARM-FILE
026300          AT END
026400          DISPLAY 'PARMFILE SIN REGISTRO DE CONTROL'
026500          PERFORM 3000-FIN
026600     END-READ
026700     CLOSE PARM-FILE
026800
026900     .
027000*****************************************************************
027100*   1010-ABRE-SETTING (CONTINUA EL RANGO DE 1000-INICIO)        *
027200*****************************************************************
027300 1010-ABRE-SETTING.
027400
027500     OPEN INPUT  SETTING-FILE
027600     IF NOT FS-88-OK
027700        DISPLAY 'ERROR OPEN SETFILE CODE: ' WS-FILE-STATUS
027800        PERFORM 3000-FIN
027900     END-IF
028000     READ SETTING-FILE
028100          AT END
028200          DISPLAY 'SETFILE SIN EL REGISTRO DE CONFIGURACION'
028300          PERFORM 3000-FIN
028400     END-READ
028500     CLOSE SETTING-FILE
028600
028700     IF SET0-88-ALERTS-ON
028800        MOVE 'S' TO WS-ALERTAS-ACTIVAS
028900     END-IF
029000
029100     STRING PARM-SCAN-DATE           DELIMITED BY SIZE
029200            SET0-ALERT-OPEN-TIME    DELIMITED BY SIZE
029300            SET0-ALERT-OPEN-MINUTES DELIMITED BY SIZE
029400         INTO WS-CHECKPOINT-ARRIVAL
029500     END-STRING
029600     STRING PARM-SCAN-DATE            DELIMITED BY SIZE
029700            SET0-ALERT-CLOSE-TIME    DELIMITED BY SIZE
029800            SET0-ALERT-CLOSE-MINUTES DELIMITED BY SIZE
029900         INTO WS-CHECKPOINT-CLOCKOUT
030000     END-STRING
030100
030200     MOVE 'N' TO WS-EN-VENTANA-ARRIVAL
030300     MOVE 'N' TO WS-EN-VENTANA-CLOCKOUT
030400     IF WS-ALERTAS-88-ACTIVAS
030500        IF WS-CHECKPOINT-ARRIVAL NOT LESS PARM-BEGIN-TIME
030600           AND WS-CHECKPOINT-ARRIVAL LESS PARM-END-TIME
030700           MOVE 'S' TO WS-EN-VENTANA-ARRIVAL
030800        END-IF
030900        IF WS-CHECKPOINT-CLOCKOUT NOT LESS PARM-BEGIN-TIME
031000           AND WS-CHECKPOINT-CLOCKOUT LESS PARM-END-TIME
031100           MOVE 'S' TO WS-EN-VENTANA-CLOCKOUT
031200        END-IF
031300     END-IF
031400
031500     .
031600*****************************************************************
031700*   1020-CARGA-Y-ABRE (CONTINUA EL RANGO DE 1000-INICIO)        *
031800*****************************************************************
031900 1020-CARGA-Y-ABRE.
032000
032100     PERFORM 1200-CARGA-MARCAS
032200        THRU 1200-CARGA-MARCAS-EXIT
032300
032400     OPEN INPUT  USER-FILE
032500     IF NOT FS-88-OK
032600        DISPLAY 'ERROR OPEN USRFILE CODE: ' WS-FILE-STATUS
032700        PERFORM 3000-FIN
032800     END-IF
032900
033000     .
033100*****************************************************************
033200*   1030-PROCESA-HISTORIAL (CONTINUA EL RANGO DE 1000-INICIO)   *
033300*****************************************************************
033400 1030-PROCESA-HISTORIAL.
033500
033600     OPEN INPUT  OLD-HISTORY-FILE
033700     IF NOT FS-88-OK
033800        DISPLAY 'ERROR OPEN HISOLD CODE: ' WS-FILE-STATUS
033900        PERFORM 3000-FIN
034000     END-IF
034100     READ OLD-HISTORY-FILE
034200          AT END
034300          DISPLAY 'HISOLD SIN EL REGISTRO DE HISTORIAL'
034400          PERFORM 3000-FIN
034500     END-READ
034600     MOVE HIS0-TIPO-1       TO WS-HIS-TIPO-1
034700     MOVE HIS0-CHECKPOINT-1 TO WS-HIS-CHECKPOINT-1
034800     MOVE HIS0-TIPO-2       TO WS-HIS-TIPO-2
034900     MOVE HIS0-CHECKPOINT-2 TO WS-HIS-CHECKPOINT-2
035000     CLOSE OLD-HISTORY-FILE
035100
035200     MOVE 'N' TO WS-DEDUP-OK-ARRIVAL
035300     IF NOT ((WS-HIS-TIPO-1 EQUAL '1'
035400          AND WS-HIS-CHECKPOINT-1 EQUAL WS-CHECKPOINT-ARRIVAL)
035500       OR (WS-HIS-TIPO-2 EQUAL '1'
035600          AND WS-HIS-CHECKPOINT-2 EQUAL WS-CHECKPOINT-ARRIVAL))
035700        MOVE 'S' TO WS-DEDUP-OK-ARRIVAL
035800     END-IF
035900     MOVE 'N' TO WS-DEDUP-OK-CLOCKOUT
036000     IF NOT ((WS-HIS-TIPO-1 EQUAL '2'
036100          AND WS-HIS-CHECKPOINT-1 EQUAL WS-CHECKPOINT-CLOCKOUT)
036200       OR (WS-HIS-TIPO-2 EQUAL '2'
036300          AND WS-HIS-CHECKPOINT-2 EQUAL WS-CHECKPOINT-CLOCKOUT))
036400        MOVE 'S' TO WS-DEDUP-OK-CLOCKOUT
036500     END-IF
036600     OPEN OUTPUT NEW-HISTORY-FILE
036700     IF NOT FS-88-OK
036800        DISPLAY 'ERROR OPEN HISNEW CODE: ' WS-FILE-STATUS
036900        PERFORM 3000-FIN
037000     END-IF
037100     OPEN OUTPUT ALERT-OUTPUT-FILE
037200     IF NOT FS-88-OK
037300        DISPLAY 'ERROR OPEN ALRFILE CODE: ' WS-FILE-STATUS
037400        PERFORM 3000-FIN
037500     END-IF
037600     PERFORM 2100-LEE-USER
037700        THRU 2100-LEE-USER-EXIT
037800     MOVE 'S' TO WS-INICIO-COMPLETO
037900     .
038000 1000-INICIO-EXIT.
038100     EXIT.
038200
038300*****************************************************************
038400*   1200-CARGA-MARCAS (ARMA LA TABLA DE MARCAS DE LA FECHA)     *
038500*****************************************************************
038600 1200-CARGA-MARCAS.
038700
038800     OPEN INPUT ATTENDANCE-FILE
038900     IF NOT FS-88-OK
039000        DISPLAY 'ERROR OPEN ATTFILE CODE: ' WS-FILE-STATUS
039100        PERFORM 3000-FIN
039200     END-IF
039300
039400     PERFORM 1210-LEE-UNA-MARCA
039500        THRU 1210-LEE-UNA-MARCA-EXIT
039600        UNTIL FS-EOF-ATT
039700
039800     CLOSE ATTENDANCE-FILE
039900
040000     .
040100 1200-CARGA-MARCAS-EXIT.
040200     EXIT.
040300
040400 1210-LEE-UNA-MARCA.
040500
040600     READ ATTENDANCE-FILE
040700          AT END
040800          SET FS-EOF-ATT TO TRUE
040900          NOT AT END
041000          ADD 1 TO WS-REG-LEIDOS-ATT
041100          IF ATT0-ATTENDANCE-DAY EQUAL PARM-SCAN-DATE
041200             PERFORM 1220-ACUMULA-MARCA
041300                THRU 1220-ACUMULA-MARCA-EXIT
041400          END-IF
041500     END-READ
041600
041700     .
041800 1210-LEE-UNA-MARCA-EXIT.
041900     EXIT.
042000
042100 1220-ACUMULA-MARCA.
042200
042300     SET WS-IDX-MK TO 1
042400     MOVE 'N' TO WS-ENCONTRADO-MARCA
042500
042600     IF WS-ENTRADAS-MARCAS GREATER THAN ZEROS
042700        SEARCH WS-MK-ENTRADA
042800           AT END
042900              CONTINUE
043000           WHEN WS-MK-USER-ID (WS-IDX-MK) EQUAL ATT0-USER-ID
043100              MOVE 'S' TO WS-ENCONTRADO-MARCA
043200        END-SEARCH
043300     END-IF
043400
043500     IF NOT ENCONTRADO-MARCA-88-SI
043600        IF WS-ENTRADAS-MARCAS LESS THAN WS-MAXIMO-MARCAS
043700           ADD 1 TO WS-ENTRADAS-MARCAS
043800           SET WS-IDX-MK TO WS-ENTRADAS-MARCAS
043900           MOVE ATT0-USER-ID TO WS-MK-USER-ID (WS-IDX-MK)
044000        END-IF
044100     END-IF
044200
044300     EVALUATE TRUE
044400        WHEN ATT0-88-ARRIVAL
044500             MOVE 'S' TO WS-MK-ARRIVAL (WS-IDX-MK)
044600        WHEN ATT0-88-CLOCKOUT
044700             MOVE 'S' TO WS-MK-CLOCKOUT (WS-IDX-MK)
044800     END-EVALUATE
044900
045000     .
045100 1220-ACUMULA-MARCA-EXIT.
045200     EXIT.
045300
045400*****************************************************************
045500*                       2000-PROCESO                            *
045600*****************************************************************
045700 2000-PROCESO.
045800
045900     PERFORM 2600-EVALUA-USUARIO
046000        THRU 2600-EVALUA-USUARIO-EXIT
046100
046200     ADD 1 TO WS-USUARIOS-PROCESADOS
046300
046400     PERFORM 2100-LEE-USER
046500        THRU 2100-LEE-USER-EXIT
046600
046700     .
046800 2000-PROCESO-EXIT.
046900     EXIT.
047000
047100*****************************************************************
047200*                        2100-LEE-USER                          *
047300*****************************************************************
047400 2100-LEE-USER.
047500
047600     READ USER-FILE
047700          AT END
047800          MOVE '10' TO WS-FIN-USR
047900          NOT AT END
048000          ADD 1 TO WS-REG-LEIDOS-USR
048100     END-READ
048200
048300     .
048400 2100-LEE-USER-EXIT.
048500     EXIT.
048600
048700*****************************************************************
048800*  2600-EVALUA-USUARIO  (BUSINESS RULES SECTION 3 - DEDUP)       *
048900*****************************************************************
049000 2600-EVALUA-USUARIO.
049100
049200     MOVE 'N' TO WS-ARRIVAL-PRESENTE
049300     MOVE 'N' TO WS-CLOCKOUT-PRESENTE
049400
049500     IF WS-ENTRADAS-MARCAS GREATER THAN ZEROS
049600        SET WS-IDX-MK TO 1
049700        SEARCH WS-MK-ENTRADA
049800           AT END
049900              CONTINUE
050000           WHEN WS-MK-USER-ID (WS-IDX-MK) EQUAL USR0-USER-ID
050100              IF WS-MK-ARRIVAL (WS-IDX-MK) EQUAL 'S'
050200                 MOVE 'S' TO WS-ARRIVAL-PRESENTE
050300              END-IF
050400              IF WS-MK-CLOCKOUT (WS-IDX-MK) EQUAL 'S'
050500                 MOVE 'S' TO WS-CLOCKOUT-PRESENTE
050600              END-IF
050700        END-SEARCH
050800     END-IF
050900
051000     MOVE 'N' TO WS-NECESITA-1
051100     MOVE 'N' TO WS-NECESITA-2
051200
051300     IF VENTANA-88-ARRIVAL
051400        IF NOT ARRIVAL-88-PRESENTE
051500           MOVE 'S' TO WS-NECESITA-1
051600        END-IF
051700     END-IF
051800     IF VENTANA-88-CLOCKOUT
051900        IF NOT CLOCKOUT-88-PRESENTE
052000           MOVE 'S' TO WS-NECESITA-2
052100        END-IF
052200     END-IF
052300
052400     IF NECESITA-88-ARRIVAL
052500        AND DEDUP-88-OK-ARRIVAL
052600        MOVE '1' TO WS-TIPO-ALERTA-ACTUAL
052700        PERFORM 2650-EMITE-ALERTA
052800           THRU 2650-EMITE-ALERTA-EXIT
052900        MOVE 'S'                 TO WS-DISPATCHED-ARRIVAL
053000     END-IF
053100
053200     IF NECESITA-88-CLOCKOUT
053300        AND DEDUP-88-OK-CLOCKOUT
053400        MOVE '2' TO WS-TIPO-ALERTA-ACTUAL
053500        PERFORM 2650-EMITE-ALERTA
053600           THRU 2650-EMITE-ALERTA-EXIT
053700        MOVE 'S'                 TO WS-DISPATCHED-CLOCKOUT
053800     END-IF
053900     .
054000 2600-EVALUA-USUARIO-EXIT.
054100     EXIT.
054200
054300*****************************************************************
054400*                      2650-EMITE-ALERTA                        *
054500*****************************************************************
054600 2650-EMITE-ALERTA.
054700
054800     MOVE SPACES               TO REG-ALERT-OUTPUT
054900     MOVE USR0-LINE-ID          TO ALR0-LINE-ID
055000     MOVE WS-TIPO-ALERTA-ACTUAL TO ALR0-ALERT-TYPE-CD
055100     WRITE REG-ALERT-OUTPUT
055200     ADD 1 TO WS-ALERTAS-EMITIDAS
055300
055400     .
055500 2650-EMITE-ALERTA-EXIT.
055600     EXIT.
055700
055800*****************************************************************
055900*  2700-ACTUALIZA-HISTORIAL  (KT-130 - HISTORIAL GLOBAL UNICO)   *
056000*****************************************************************
056100 2700-ACTUALIZA-HISTORIAL.
056200
056300     IF DISPATCHED-88-ARRIVAL
056400        MOVE WS-HIS-TIPO-1         TO WS-HIS-TIPO-2
056500        MOVE WS-HIS-CHECKPOINT-1   TO WS-HIS-CHECKPOINT-2
056600        MOVE '1'                   TO WS-HIS-TIPO-1
056700        MOVE WS-CHECKPOINT-ARRIVAL  TO WS-HIS-CHECKPOINT-1
056800     END-IF
056900
057000     IF DISPATCHED-88-CLOCKOUT
057100        MOVE WS-HIS-TIPO-1          TO WS-HIS-TIPO-2
057200        MOVE WS-HIS-CHECKPOINT-1    TO WS-HIS-CHECKPOINT-2
057300        MOVE '2'                    TO WS-HIS-TIPO-1
057400        MOVE WS-CHECKPOINT-CLOCKOUT  TO WS-HIS-CHECKPOINT-1
057500     END-IF
057600
057700     MOVE WS-HIS-TIPO-1       TO NHI0-TIPO-1
057800     MOVE WS-HIS-CHECKPOINT-1 TO NHI0-CHECKPOINT-1
057900     MOVE WS-HIS-TIPO-2       TO NHI0-TIPO-2
058000     MOVE WS-HIS-CHECKPOINT-2 TO NHI0-CHECKPOINT-2
058100     WRITE REG-NEW-HISTORY
058200
058300     .
058400 2700-ACTUALIZA-HISTORIAL-EXIT.
058500     EXIT.
058600
058700*****************************************************************
058800*                           9100-CLOSE-FILES                    *
058900*****************************************************************
059000 9100-CLOSE-FILES.
059100
059200     CLOSE USER-FILE
059300     CLOSE NEW-HISTORY-FILE
059400     CLOSE ALERT-OUTPUT-FILE
059500
059600     .
059700 9100-CLOSE-FILES-EXIT.
059800     EXIT.
059900
060000*****************************************************************
060100*                          3000-FIN                             *
060200*****************************************************************
060300 3000-FIN.
060400
060500     IF INICIO-88-COMPLETO
060600        PERFORM 2700-ACTUALIZA-HISTORIAL
060700           THRU 2700-ACTUALIZA-HISTORIAL-EXIT
060800     END-IF
060900     PERFORM 9100-CLOSE-FILES
061000        THRU 9100-CLOSE-FILES-EXIT
061100
061200     DISPLAY 'REGISTROS DE ASISTENCIA LEIDOS: ' WS-REG-LEIDOS-ATT
061300     DISPLAY 'USUARIOS PROCESADOS           : '
061400              WS-USUARIOS-PROCESADOS
061500     DISPLAY 'ALERTAS EMITIDAS EN ESTE SCAN  : '
061600              WS-ALERTAS-EMITIDAS
061700
061800     STOP RUN.
