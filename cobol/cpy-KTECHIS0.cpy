000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  KTECHIS0                                   *
000400*                                                                *
000500* DESCRIPCION:  HISTORIAL DE LOS DOS ULTIMOS CHECKPOINTS DE      *
000600*               ALERTA DESPACHADOS EN TODA LA CORRIDA -- UN      *
000700*               SOLO REGISTRO PARA TODO EL SCAN (NO HAY UNO POR  *
000800*               EMPLEADO, SOLO EXISTEN DOS CHECKPOINTS POSIBLES  *
000900*               POR DIA: ENTRADA Y SALIDA).  GUARDA TIPO Y       *
001000*               TIMESTAMP DEL CHECKPOINT (NO SOLO EL TIPO) PARA  *
001100*               EVITAR EL REENVIO DE LA MISMA ALERTA EN SCANS    *
001200*               CONSECUTIVOS DENTRO DE LA MISMA VENTANA.         *
001300*                                                                *
001400* -------------------------------------------------------------- *
001500*                                                                *
001600*           LONGITUD : 28 POSICIONES.                            *
001700*           PREFIJO  : HIS0.                                     *
001800*                                                                *
001900******************************************************************
002000* 09/08/2026 RHERRERA    KT-121 VERSION INICIAL - SCAN DE        *
002100*                        ALERTAS DE ASISTENCIA.                  *
002200* 09/08/2026 RHERRERA    KT-129 SE AGREGA EL TIMESTAMP DE CADA   *
002300*                        CHECKPOINT DESPACHADO; ANTES SOLO SE    *
002400*                        GUARDABA EL TIPO Y UNA ALERTA VIEJA     *
002500*                        PODIA BLOQUEAR EL AVISO DE OTRO DIA.    *
002600* 09/08/2026 RHERRERA    KT-130 EL HISTORIAL ERA POR EMPLEADO;   *
002700*                        SE UNIFICA A UN SOLO REGISTRO PARA TODA *
002800*                        LA CORRIDA, YA QUE LOS CHECKPOINTS SON   *
002900*                        DOS POR DIA PARA TODA LA EMPRESA, NO    *
003000*                        UNO POR EMPLEADO.  SE QUITA HIS0-USER-  *
003100*                        ID.                                     *
003200******************************************************************
003300
003400     05 KTECHIS0.
003500        10 HIS0-ENTRADA-1.
003600           15 HIS0-TIPO-1                  PIC X(01).
003700           15 HIS0-CHECKPOINT-1            PIC 9(12).
003800        10 HIS0-ENTRADA-2.
003900           15 HIS0-TIPO-2                  PIC X(01).
004000           15 HIS0-CHECKPOINT-2            PIC 9(12).
004100        10 FILLER                          PIC X(02).
004200******************************************************************
004300* EL NUMERO DE CAMPOS DESCRITOS POR ESTA DECLARACION ES 4        *
004400* LA LONGITUD DE REGISTRO DESCRITA POR ESTA DECLARACION ES 28    *
004500******************************************************************
